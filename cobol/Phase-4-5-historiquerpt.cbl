000100******************************************************************
000200* Author:      Ropital Kevin
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 07/05/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Etat imprime de l'historique des previsions -
000800*              filtre lieu/periode, tri decroissant sur
000900*              l'horodatage, cent lignes au plus, sur le modele
001000*              des etats ARTICLE-* de l'ancien 7-ANOMALIES.
001100* Tectonics:   cobc
001200******************************************************************
001300* JOURNAL DES MODIFICATIONS
001400*   07/05/2021  KR   022  Creation - reprise du filtre/tri de
001500*                         4-HISTORIQUE, sortie sous forme d'etat.
001600*   24/05/2021  KR   023  Libelle de periode (bornes presentes ou
001700*                         non) et ligne de total.
001800*   30/11/1998  FXM  014  Revue passage an 2000.
001810*   03/08/2026  KR   024  Zones de travail repassees en W-, le
001820*                         centre n'a jamais pose de prefixe WS-.
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     5-HISTORIQUERPT.
002200 AUTHOR.         ROPITAL KEVIN.
002300 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
002400 DATE-WRITTEN.   07/05/2021.
002500 DATE-COMPILED.
002600 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     SELECT  F-PARAMETRE ASSIGN TO "5-historiquerpt.par"
003700         ORGANIZATION LINE SEQUENTIAL.
003800
003900     SELECT  F-HISTORIQUE ASSIGN TO "HISTORIQUE.DAT"
004000         ORGANIZATION LINE SEQUENTIAL.
004100
004200     SELECT  F-FILTRE ASSIGN TO "5-filtre.dat"
004300         ORGANIZATION LINE SEQUENTIAL.
004400
004500     SELECT  TRI ASSIGN TO DISK.
004600
004700     SELECT  F-TRIE ASSIGN TO "5-trie.dat"
004800         ORGANIZATION LINE SEQUENTIAL.
004900
005000     SELECT  F-ETAT ASSIGN TO "5-historique.txt"
005100         ORGANIZATION LINE SEQUENTIAL.
005200
005300******************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  F-PARAMETRE.
005800     COPY PARMCTL.
005900
006000 FD  F-HISTORIQUE.
006100     COPY PREDHIST.
006200
006300 FD  F-FILTRE.
006400 01  FF-PREDICTION.
006500     COPY PREDHIST REPLACING PH- BY FF-.
006600
006700 SD  TRI.
006800 01  T-PREDICTION.
006900     COPY PREDHIST REPLACING PH- BY T-.
007000
007100 FD  F-TRIE.
007200 01  FT-PREDICTION.
007300     COPY PREDHIST REPLACING PH- BY FT-.
007400
007500 FD  F-ETAT.
007600 01  F-ETAT-LIGNE                     PIC X(100).
007700
007800******************************************************************
007900 WORKING-STORAGE SECTION.
008000
008100 1   FILE-WORKING-MANAGER.
008200     05  FIN-HISTORIQUE               PIC X(01) VALUE SPACE.
008300         88  FF-HIST                            VALUE HIGH-VALUE.
008400     05  FIN-TRI                      PIC X(01) VALUE SPACE.
008500         88  FF-TRI                              VALUE HIGH-VALUE.
008600     05  FILLER                       PIC X(01) VALUE SPACE.
008700
008800 1   COMPTEURS-MANAGER.
008900     05  W-RETENUS                   PIC 9(7) COMP VALUE 0.
009000     05  W-IMPRIMES                  PIC 9(7) COMP VALUE 0.
009100     05  FILLER                       PIC X(01) VALUE SPACE.
009200
009300*    ---------------------------------------------------------
009400*    ARTICLES DE L'ETAT - TITRE, LIBELLE DE PERIODE, SEPARATEUR,
009500*    ENTETE DE COLONNES, DETAIL, TOTAL (MODELE 7-ANOMALIES).
009600*    ---------------------------------------------------------
009700 1   ARTICLE-TITRE.
009800     05  FILLER PIC X(40) VALUE
009900         "HISTORIQUE DES PREVISIONS INCENDIE".
010000     05  FILLER PIC X(60) VALUE SPACES.
010100
010200 1   ARTICLE-PERIODE.
010300     05  FILLER                       PIC X(10) VALUE "Periode : ".
010400     05  AP-LIBELLE                   PIC X(50).
010500     05  FILLER                       PIC X(40) VALUE SPACES.
010600
010700 1   ARTICLE-LIGNE.
010800     05  FILLER PIC X(100) VALUE ALL "-".
010900
011000 1   ARTICLE-ENTETE.
011100     05  FILLER PIC X(19) VALUE "HORODATAGE         ".
011200     05  FILLER PIC X(01) VALUE " ".
011300     05  FILLER PIC X(20) VALUE "LIEU                ".
011400     05  FILLER PIC X(01) VALUE " ".
011500     05  FILLER PIC X(6)  VALUE "TEMP  ".
011600     05  FILLER PIC X(01) VALUE " ".
011700     05  FILLER PIC X(5)  VALUE "HUM  ".
011800     05  FILLER PIC X(01) VALUE " ".
011900     05  FILLER PIC X(5)  VALUE "VENT ".
012000     05  FILLER PIC X(01) VALUE " ".
012100     05  FILLER PIC X(6)  VALUE "PRECIP".
012200     05  FILLER PIC X(01) VALUE " ".
012300     05  FILLER PIC X(9)  VALUE "NESTEROV ".
012400     05  FILLER PIC X(01) VALUE " ".
012500     05  FILLER PIC X(7)  VALUE "FWI    ".
012600     05  FILLER PIC X(01) VALUE " ".
012700     05  FILLER PIC X(7)  VALUE "COMPOS.".
012800     05  FILLER PIC X(01) VALUE " ".
012900     05  FILLER PIC X(8)  VALUE "NIVEAU  ".
013000
013100 1   ARTICLE-INDIV.
013200     05  AI-HORODATAGE                PIC X(19).
013300     05  FILLER                       PIC X(01) VALUE " ".
013400     05  AI-LIEU                      PIC X(20).
013500     05  FILLER                       PIC X(01) VALUE " ".
013600     05  AI-TEMPERATURE               PIC -(3)9.9.
013700     05  FILLER                       PIC X(01) VALUE " ".
013800     05  AI-HUMIDITE                  PIC Z(3)9.9.
013900     05  FILLER                       PIC X(01) VALUE " ".
014000     05  AI-VENT                      PIC Z(3)9.9.
014100     05  FILLER                       PIC X(01) VALUE " ".
014200     05  AI-PRECIPITATION             PIC Z(4)9.9.
014300     05  FILLER                       PIC X(01) VALUE " ".
014400     05  AI-NESTEROV                  PIC Z(6)9.99.
014500     05  FILLER                       PIC X(01) VALUE " ".
014600     05  AI-FWI                       PIC Z(4)9.99.
014700     05  FILLER                       PIC X(01) VALUE " ".
014800     05  AI-COMPOSITE                 PIC Z(4)9.99.
014900     05  FILLER                       PIC X(01) VALUE " ".
015000     05  AI-NIVEAU                    PIC X(08).
015100
015200 1   ARTICLE-FIN.
015300     05  FILLER PIC X(20) VALUE "Total previsions : ".
015400     05  AF-TOTAL                     PIC Z(6)9.
015500     05  FILLER PIC X(70) VALUE SPACES.
015600
015700******************************************************************
015800 PROCEDURE DIVISION.
015900
016000 100-MAIN-PROCEDURE.
016100     OPEN INPUT F-PARAMETRE
016200     READ F-PARAMETRE
016300     CLOSE F-PARAMETRE
016400
016500     PERFORM 200-FILTRER THRU 200-FILTRER-EXIT
016600
016700     SORT TRI
016800         ON DESCENDING KEY T-Timestamp
016900         USING F-FILTRE
017000         GIVING F-TRIE
017100
017200     OPEN OUTPUT F-ETAT
017300     PERFORM 300-ENTETE-ETAT THRU 300-ENTETE-ETAT-EXIT
017400     PERFORM 400-IMPRIMER-DETAIL THRU 400-IMPRIMER-DETAIL-EXIT
017500     PERFORM 500-PIED-ETAT THRU 500-PIED-ETAT-EXIT
017600     CLOSE F-ETAT
017700
017800     DISPLAY "5-HISTORIQUERPT - RETENUS  : " W-RETENUS
017900     DISPLAY "5-HISTORIQUERPT - IMPRIMES : " W-IMPRIMES
018000     STOP RUN.
018100
018200******************************************************************
018300*    FILTRE LIEU EXACT ET BORNES DE PERIODE (INCLUSIVES) - MEME
018400*    REGLE QUE 4-HISTORIQUE.
018500 200-FILTRER.
018600     OPEN INPUT  F-HISTORIQUE
018700     OPEN OUTPUT F-FILTRE
018800
018900     PERFORM 210-LIRE-ET-FILTRER THRU 210-LIRE-ET-FILTRER-EXIT
019000         UNTIL FF-HIST
019100
019200     CLOSE F-HISTORIQUE F-FILTRE
019300     MOVE SPACE TO FIN-HISTORIQUE
019400     .
019500 200-FILTRER-EXIT.
019600     EXIT.
019700
019800 210-LIRE-ET-FILTRER.
019900     READ F-HISTORIQUE
020000         AT END
020100             SET FF-HIST TO TRUE
020200         NOT AT END
020300             IF PC-Sans-Filtre-Lieu
020400                 OR PH-Location-Name = PC-Lieu-Filtre
020500                 IF (PC-Sans-Date-Debut
020600                         OR PH-Timestamp NOT < PC-Date-Debut)
020700                     AND (PC-Sans-Date-Fin
020800                         OR PH-Timestamp NOT > PC-Date-Fin)
020900                     MOVE PH-PREDICTION TO FF-PREDICTION
021000                     WRITE FF-PREDICTION
021100                     ADD 1 TO W-RETENUS
021200                 END-IF
021300             END-IF
021400     END-READ
021500     .
021600 210-LIRE-ET-FILTRER-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000*    TITRE, LIBELLE DE PERIODE ET ENTETE DE COLONNES.
022100 300-ENTETE-ETAT.
022200     WRITE F-ETAT-LIGNE FROM ARTICLE-TITRE
022300
022400     EVALUATE TRUE
022500         WHEN PC-Sans-Date-Debut AND PC-Sans-Date-Fin
022600             MOVE "toutes dates" TO AP-LIBELLE
022700         WHEN PC-Sans-Date-Fin
022800             STRING "a partir de " PC-Date-Debut
022900                 DELIMITED BY SIZE INTO AP-LIBELLE
023000         WHEN PC-Sans-Date-Debut
023100             STRING "jusqu'a " PC-Date-Fin
023200                 DELIMITED BY SIZE INTO AP-LIBELLE
023300         WHEN OTHER
023400             STRING "de " PC-Date-Debut " a " PC-Date-Fin
023500                 DELIMITED BY SIZE INTO AP-LIBELLE
023600     END-EVALUATE
023700     WRITE F-ETAT-LIGNE FROM ARTICLE-PERIODE
023800
023900     WRITE F-ETAT-LIGNE FROM ARTICLE-LIGNE
024000     WRITE F-ETAT-LIGNE FROM ARTICLE-ENTETE
024100     WRITE F-ETAT-LIGNE FROM ARTICLE-LIGNE
024200     .
024300 300-ENTETE-ETAT-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700*    CENT LIGNES DE DETAIL AU PLUS, DEJA TRIEES PAR HORODATAGE
024800*    DECROISSANT.
024900 400-IMPRIMER-DETAIL.
025000     OPEN INPUT F-TRIE
025100
025200     PERFORM 410-LIRE-ET-IMPRIMER THRU 410-LIRE-ET-IMPRIMER-EXIT
025300         UNTIL FF-TRI OR W-IMPRIMES NOT < 100
025400
025500     CLOSE F-TRIE
025600     .
025700 400-IMPRIMER-DETAIL-EXIT.
025800     EXIT.
025900
026000 410-LIRE-ET-IMPRIMER.
026100     READ F-TRIE
026200         AT END
026300             SET FF-TRI TO TRUE
026400         NOT AT END
026500             MOVE FT-Timestamp         TO AI-HORODATAGE
026600             MOVE FT-Location-Name     TO AI-LIEU
026700             MOVE FT-Temperature       TO AI-TEMPERATURE
026800             MOVE FT-Humidity          TO AI-HUMIDITE
026900             MOVE FT-Wind-Speed        TO AI-VENT
027000             MOVE FT-Precipitation     TO AI-PRECIPITATION
027100             MOVE FT-Nesterov-Index    TO AI-NESTEROV
027200             MOVE FT-Fwi-Index         TO AI-FWI
027300             MOVE FT-Composite-Index   TO AI-COMPOSITE
027400             MOVE FT-Danger-Level      TO AI-NIVEAU
027500             WRITE F-ETAT-LIGNE FROM ARTICLE-INDIV
027600             ADD 1 TO W-IMPRIMES
027700     END-READ
027800     .
027900 410-LIRE-ET-IMPRIMER-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300 500-PIED-ETAT.
028400     WRITE F-ETAT-LIGNE FROM ARTICLE-LIGNE
028500     MOVE W-IMPRIMES TO AF-TOTAL
028600     WRITE F-ETAT-LIGNE FROM ARTICLE-FIN
028700     .
028800 500-PIED-ETAT-EXIT.
028900     EXIT.
029000******************************************************************
