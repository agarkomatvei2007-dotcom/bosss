000100******************************************************************
000200* Author:      Marcheix Francois-Xavier
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 23/04/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Moteur de notation du risque incendie (deficit
000800*              hygrometrique, indice de Nesterov, FFMC, ISI, FWI
000900*              simplifie, indice composite) et classement en
001000*              quatre niveaux de danger. Job 2 de la chaine.
001100* Tectonics:   cobc
001200******************************************************************
001300* JOURNAL DES MODIFICATIONS
001400*   23/04/2021  FXM  002  Creation - deficit hygrometrique et
001500*                         indice de Nesterov cumule.
001600*   06/05/2021  KR   005  Ajout FFMC/ISI simplifies (phases
001700*                         d'humidification et de sechage).
001800*   21/05/2021  FXM  008  Ajout FWI simplifie et coefficient de
001900*                         vegetation (resineux/mixte/feuillus).
002000*   02/06/2021  FXM  010  Indice composite et classement en
002100*                         quatre niveaux (bas/moyen/eleve/extreme).
002200*   19/06/2021  KR   012  Recherche du dernier numero de
002300*                         prevision par relecture de l'historique
002400*                         (pas d'index, fichier sequentiel).
002500*   11/07/2021  FXM  015  Exponentielle approchee par serie de
002600*                         Mac-Laurin (W-EXP-TERME) : le compilo
002700*                         du centre ne fournit pas de fonction
002800*                         exponentielle intrinseque.
002900*   30/11/1998  FXM  014  Revue passage an 2000 - horodatage
003000*                         deja sur 4 positions d'annee.
003100*   23/09/2013  KR   021  Compteurs et indices de table de
003200*                         travail repasses en COMP.
003210*   03/08/2026  KR   027  Ajout de la couleur du niveau de
003220*                         danger (460-CLASSER-NIVEAU) et arrondi
003230*                         des trois indices par COMPUTE ROUNDED
003240*                         avant ecriture sur l'historique - un
003250*                         simple MOVE tronquait sans arrondir.
003260*                         Zones de calcul repassees en DISPLAY,
003270*                         le shop n'a jamais pose de zone en
003280*                         COMP-3.
003281*   03/08/2026  FXM  030  Zones de travail repassees en W-, le
003282*                         centre ne pose jamais de prefixe WS-.
003283*                         W-RELEVE-COURANT-SIMPLE retiree : une
003284*                         vue de redefinition posee sans qu'aucun
003285*                         paragraphe ne la lise.
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     3-NOTATION.
003600 AUTHOR.         MARCHEIX FRANCOIS-XAVIER.
003700 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
003800 DATE-WRITTEN.   23/04/2021.
003900 DATE-COMPILED.
004000 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT  F-RELEVES-CTRL ASSIGN TO "2-releves.dat"
005100         ORGANIZATION LINE SEQUENTIAL.
005200
005300     SELECT  F-HISTORIQUE ASSIGN TO "HISTORIQUE.DAT"
005400         ORGANIZATION LINE SEQUENTIAL.
005500
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  F-RELEVES-CTRL.
006100     COPY RELEVE.
006200
006300 FD  F-HISTORIQUE.
006400     COPY PREDHIST.
006500
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800
006900 1   FILE-WORKING-MANAGER.
007000     05  FIN-RELEVES                 PIC X(01) VALUE SPACE.
007100         88  FF-RELEVES                        VALUE HIGH-VALUE.
007200     05  FIN-HISTORIQUE               PIC X(01) VALUE SPACE.
007300         88  FF-HISTORIQUE                      VALUE HIGH-VALUE.
007400     05  FILLER                       PIC X(01) VALUE SPACE.
007500
007600 1   COMPTEURS-MANAGER.
007700     05  W-TRAITES                   PIC 9(7) COMP VALUE 0.
007800     05  W-DERNIER-ID                 PIC 9(7) COMP VALUE 0.
007850     05  FILLER                       PIC X(01) VALUE SPACE.
007900
008000*    ---------------------------------------------------------
008100*    Zone de travail reprise d'un releve controle (copie locale
008200*    pour ne pas retoucher l'article du fichier pendant calcul)
008300*    ---------------------------------------------------------
008400 1   W-RELEVE-COURANT.
008500     05  W-RC-LOCATION-NAME          PIC X(30).
008600     05  W-RC-LATITUDE               PIC S9(3)V9(4).
008700     05  W-RC-LONGITUDE              PIC S9(3)V9(4).
008800     05  W-RC-TEMPERATURE            PIC S9(3)V9(1).
008900     05  W-RC-HUMIDITY               PIC 9(3)V9(1).
009000     05  W-RC-WIND-SPEED             PIC 9(2)V9(1).
009100     05  W-RC-WIND-DIRECTION         PIC X(02).
009200     05  W-RC-PRECIPITATION          PIC 9(3)V9(1).
009300     05  W-RC-SOIL-MOISTURE          PIC 9(3)V9(1).
009400     05  W-RC-VEG-MOISTURE           PIC 9(3)V9(1).
009500     05  W-RC-VEG-TYPE               PIC X(10).
009550     05  FILLER                       PIC X(01) VALUE SPACE.
010100
010200*    ---------------------------------------------------------
010300*    Zone de travail des calculs intermediaires (reels a forte
010400*    precision - cf regle de calcul : seuls les resultats
010500*    ranges sur l'article historique sont arrondis a 2 decimales)
010600*    ---------------------------------------------------------
010700 1   W-ZONE-CALCUL.
010800     05  W-ES                        PIC S9(4)V9(6).
010900     05  W-DEFICIT                   PIC S9(4)V9(6).
011000     05  W-NESTEROV                  PIC S9(6)V9(6).
011100     05  W-MO                        PIC S9(4)V9(6).
011200     05  W-RF                        PIC S9(4)V9(6).
011300     05  W-ED                        PIC S9(4)V9(6).
011400     05  W-EW                        PIC S9(4)V9(6).
011500     05  W-KO                        PIC S9(4)V9(6).
011600     05  W-KD                        PIC S9(4)V9(6).
011700     05  W-M                         PIC S9(4)V9(6).
011800     05  W-FFMC                      PIC S9(4)V9(6).
011900     05  W-FW                        PIC S9(4)V9(6).
012000     05  W-FF                        PIC S9(4)V9(6).
012100     05  W-ISI                       PIC S9(4)V9(6).
012200     05  W-FWI                       PIC S9(4)V9(6).
012300     05  W-VEG-FACTOR                PIC S9(2)V9(6).
012400     05  W-PRECIP-FACTOR             PIC S9(2)V9(6).
012500     05  W-VEG-COEFF                 PIC S9(2)V9(6).
012600     05  W-NORM-N                    PIC S9(4)V9(6).
012700     05  W-NORM-F                    PIC S9(4)V9(6).
012800     05  W-BASE-COMPOSITE            PIC S9(4)V9(6).
012900     05  W-WIND-FACTOR               PIC S9(2)V9(6).
013000     05  W-SOIL-FACTOR               PIC S9(2)V9(6).
013100     05  W-COMPOSITE                 PIC S9(4)V9(6).
013200*    Vue brute de la zone de calcul, pour tracer le detail du
013300*    calcul sur demande (DISPLAY unique plutot que vingt-quatre).
013400 1   W-FACTEURS-COMPOSITE REDEFINES W-ZONE-CALCUL.
013500     05  FILLER                       PIC X(232).
013700
013800*    Zone de travail pour l'exponentielle approchee (serie de
013900*    Mac-Laurin limitee a huit termes - suffisant sur l'eventail
014000*    de valeurs rencontre par ce programme).
014100 1   W-ZONE-EXP.
014200     05  W-EXP-ARGUMENT              PIC S9(4)V9(6).
014300     05  W-EXP-TERME                 PIC S9(4)V9(8).
014400     05  W-EXP-RESULTAT              PIC S9(4)V9(6).
014500     05  W-EXP-RANG                  PIC 9(2)      COMP.
014550     05  FILLER                       PIC X(01) VALUE SPACE.
014600
014700 1   W-CLASSEMENT.
014800     05  W-NIVEAU-TEXTE              PIC X(20).
014820     05  W-NIVEAU-COULEUR            PIC X(07).
014850     05  FILLER                       PIC X(01) VALUE SPACE.
014900
015000*    Zones de l'horloge systeme, pour l'horodatage ISO de la
015100*    prevision (pas de fonction intrinseque de date - simple
015200*    ACCEPT FROM DATE/TIME, deja d'usage avant COBOL-85).
015300 1   W-DATE-JOUR.
015400     05  W-DJ-ANNEE                  PIC 9(04).
015500     05  W-DJ-MOIS                   PIC 9(02).
015600     05  W-DJ-JOUR                   PIC 9(02).
015650     05  FILLER                       PIC X(01) VALUE SPACE.
015700
015800 1   W-HEURE-JOUR.
015900     05  W-HJ-HEURE                  PIC 9(02).
016000     05  W-HJ-MINUTE                 PIC 9(02).
016100     05  W-HJ-SECONDE                PIC 9(02).
016200     05  W-HJ-CENTIEME                PIC 9(02).
016250     05  FILLER                       PIC X(01) VALUE SPACE.
016300
016400******************************************************************
016500 PROCEDURE DIVISION.
016600
016700 000-MAIN-PROCEDURE.
016800     PERFORM 050-RECHERCHER-DERNIER-ID
016900         THRU 050-RECHERCHER-DERNIER-ID-EXIT
017000
017100     OPEN INPUT  F-RELEVES-CTRL
017200     OPEN EXTEND F-HISTORIQUE
017300
017400     PERFORM 100-LIRE-ET-NOTER THRU 100-LIRE-ET-NOTER-EXIT
017500         UNTIL FF-RELEVES
017600
017700     CLOSE F-RELEVES-CTRL F-HISTORIQUE
017800
017900     PERFORM 900-BILAN THRU 900-BILAN-EXIT
018000     STOP RUN.
018100
018200******************************************************************
018300*    RELECTURE DE L'HISTORIQUE POUR CONNAITRE LE DERNIER NUMERO
018400*    DE PREVISION ATTRIBUE (FICHIER SEQUENTIEL, PAS D'INDEX).
018500 050-RECHERCHER-DERNIER-ID.
018600     MOVE 0 TO W-DERNIER-ID
018700     OPEN INPUT F-HISTORIQUE
018800     PERFORM 060-LIRE-HISTORIQUE THRU 060-LIRE-HISTORIQUE-EXIT
018900         UNTIL FF-HISTORIQUE
019000     CLOSE F-HISTORIQUE
019100     MOVE SPACE TO FIN-HISTORIQUE
019200     .
019300 050-RECHERCHER-DERNIER-ID-EXIT.
019400     EXIT.
019500
019600 060-LIRE-HISTORIQUE.
019700     READ F-HISTORIQUE
019800         AT END
019900             SET FF-HISTORIQUE TO TRUE
020000         NOT AT END
020100             IF PH-Prediction-Id > W-DERNIER-ID
020200                 MOVE PH-Prediction-Id TO W-DERNIER-ID
020300             END-IF
020400     END-READ
020500     .
020600 060-LIRE-HISTORIQUE-EXIT.
020700     EXIT.
020800
020900******************************************************************
021000 100-LIRE-ET-NOTER.
021100     READ F-RELEVES-CTRL
021200         AT END
021300             SET FF-RELEVES TO TRUE
021400         NOT AT END
021500             PERFORM 110-CHARGER-RELEVE
021600                 THRU 110-CHARGER-RELEVE-EXIT
021700             PERFORM 400-CALCUL-DEFICIT
021800                 THRU 400-CALCUL-DEFICIT-EXIT
021900             PERFORM 410-CALCUL-NESTEROV
022000                 THRU 410-CALCUL-NESTEROV-EXIT
022100             PERFORM 420-CALCUL-FFMC THRU 420-CALCUL-FFMC-EXIT
022200             PERFORM 430-CALCUL-ISI THRU 430-CALCUL-ISI-EXIT
022300             PERFORM 440-CALCUL-FWI THRU 440-CALCUL-FWI-EXIT
022400             PERFORM 445-COEFF-VEGETATION
022500                 THRU 445-COEFF-VEGETATION-EXIT
022600             PERFORM 450-CALCUL-COMPOSITE
022700                 THRU 450-CALCUL-COMPOSITE-EXIT
022800             PERFORM 460-CLASSER-NIVEAU
022900                 THRU 460-CLASSER-NIVEAU-EXIT
023000             PERFORM 500-ECRIRE-PREDICTION
023100                 THRU 500-ECRIRE-PREDICTION-EXIT
023200             ADD 1 TO W-TRAITES
023300     END-READ
023400     .
023500 100-LIRE-ET-NOTER-EXIT.
023600     EXIT.
023700
023800 110-CHARGER-RELEVE.
023900     MOVE RV-Location-Name       TO W-RC-LOCATION-NAME
024000     MOVE RV-Latitude            TO W-RC-LATITUDE
024100     MOVE RV-Longitude           TO W-RC-LONGITUDE
024200     MOVE RV-Temperature         TO W-RC-TEMPERATURE
024300     MOVE RV-Humidity            TO W-RC-HUMIDITY
024400     MOVE RV-Wind-Speed          TO W-RC-WIND-SPEED
024500     MOVE RV-Wind-Direction      TO W-RC-WIND-DIRECTION
024600     MOVE RV-Precipitation       TO W-RC-PRECIPITATION
024700     MOVE RV-Soil-Moisture       TO W-RC-SOIL-MOISTURE
024800     MOVE RV-Vegetation-Moisture TO W-RC-VEG-MOISTURE
024900     MOVE RV-Vegetation-Type     TO W-RC-VEG-TYPE
025000     .
025100 110-CHARGER-RELEVE-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500*    DEFICIT HYGROMETRIQUE D(T,H) - FORMULE DE MAGNUS
025600 400-CALCUL-DEFICIT.
025700     IF W-RC-TEMPERATURE NOT > 0
025800         MOVE 0 TO W-DEFICIT
025900     ELSE
026000         COMPUTE W-EXP-ARGUMENT =
026100             7.5 * W-RC-TEMPERATURE / (237.3 + W-RC-TEMPERATURE)
026200         PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
026300*        10**X = E**(X * Ln 10) ; Ln 10 = 2.302585093
026400         COMPUTE W-EXP-ARGUMENT = W-EXP-ARGUMENT * 2.302585093
026500         PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
026600         COMPUTE W-ES = 6.11 * W-EXP-RESULTAT
026700         COMPUTE W-DEFICIT =
026800             (100 - W-RC-HUMIDITY) * W-ES / 100
026900         IF W-DEFICIT < 0
027000             MOVE 0 TO W-DEFICIT
027100         END-IF
027200     END-IF
027300     .
027400 400-CALCUL-DEFICIT-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800*    INDICE DE NESTEROV N(T,H,P,Nprev) - NPREV = 0, CHAQUE
027900*    RELEVE EST NOTE INDEPENDAMMENT (CF REGLE DU MOTEUR)
028000 410-CALCUL-NESTEROV.
028100     IF W-RC-PRECIPITATION NOT < 3.0
028200         MOVE 0 TO W-NESTEROV
028300     ELSE
028400         IF W-RC-TEMPERATURE > 0
028500             COMPUTE W-NESTEROV ROUNDED =
028600                 0 + (W-RC-TEMPERATURE * W-DEFICIT)
028700         ELSE
028800             MOVE 0 TO W-NESTEROV
028900         END-IF
029000     END-IF
029100     .
029200 410-CALCUL-NESTEROV-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*    FFMC SIMPLIFIE - DEPART MO=85, PHASE DE PLUIE PUIS EQUILIBRE
029700*    DE SECHAGE OU D'HUMIDIFICATION
029800 420-CALCUL-FFMC.
029900     MOVE 85.0 TO W-MO
030000
030100     IF W-RC-PRECIPITATION > 0.5
030200         COMPUTE W-RF = W-RC-PRECIPITATION - 0.5
030300         COMPUTE W-EXP-ARGUMENT = 0 - (100 / (251 - W-MO))
030400         PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
030500         MOVE W-EXP-RESULTAT TO W-KO
030600         COMPUTE W-EXP-ARGUMENT = 0 - (6.93 / W-RF)
030700         PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
030800         COMPUTE W-MO = W-MO + 42.5 * W-RF * W-KO
030900                          * (1 - W-EXP-RESULTAT)
031000         IF W-MO > 250
031100             MOVE 250 TO W-MO
031200         END-IF
031300     END-IF
031400
031500     COMPUTE W-EXP-ARGUMENT = (W-RC-HUMIDITY - 100) / 10
031600     PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
031700     MOVE W-EXP-RESULTAT TO W-KD
031800     COMPUTE W-EXP-ARGUMENT = 0 - (0.115 * W-RC-HUMIDITY)
031900     PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
032000     COMPUTE W-ED =
032100         0.942 * (W-RC-HUMIDITY ** 0.679)
032200         + 11 * W-KD
032300         + 0.18 * (21.1 - W-RC-TEMPERATURE)
032400           * (1 - W-EXP-RESULTAT)
032500     COMPUTE W-EW =
032600         0.618 * (W-RC-HUMIDITY ** 0.753)
032700         + 10 * W-KD
032800         + 0.18 * (21.1 - W-RC-TEMPERATURE)
032900           * (1 - W-EXP-RESULTAT)
033000
033100     IF W-MO > W-ED
033200         COMPUTE W-KO =
033300             0.424 * (1 - (W-RC-HUMIDITY / 100) ** 1.7)
033400             + 0.0694 * ((W-RC-WIND-SPEED * 3.6) ** 0.5)
033500               * (1 - (W-RC-HUMIDITY / 100) ** 8)
033600         COMPUTE W-EXP-ARGUMENT = 0.0365 * W-RC-TEMPERATURE
033700         PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
033800         COMPUTE W-KD = W-KO * 0.581 * W-EXP-RESULTAT
033900         COMPUTE W-M = W-ED + (W-MO - W-ED)
034000                         * (10 ** (0 - W-KD))
034100     ELSE
034200         IF W-MO < W-EW
034300             COMPUTE W-KO =
034400                 0.424 * (1 - ((100 - W-RC-HUMIDITY) / 100)
034500                          ** 1.7)
034600                 + 0.0694 * ((W-RC-WIND-SPEED * 3.6) ** 0.5)
034700                   * (1 - ((100 - W-RC-HUMIDITY) / 100) ** 8)
034800             COMPUTE W-EXP-ARGUMENT = 0.0365 * W-RC-TEMPERATURE
034900             PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
035000             COMPUTE W-KD = W-KO * 0.581 * W-EXP-RESULTAT
035100             COMPUTE W-M = W-EW - (W-EW - W-MO)
035200                             * (10 ** (0 - W-KD))
035300         ELSE
035400             MOVE W-MO TO W-M
035500         END-IF
035600     END-IF
035700
035800     COMPUTE W-FFMC ROUNDED =
035900         59.5 * (250 - W-M) / (147.2 + W-M)
036000     IF W-FFMC < 0
036100         MOVE 0 TO W-FFMC
036200     END-IF
036300     IF W-FFMC > 100
036400         MOVE 100 TO W-FFMC
036500     END-IF
036600     .
036700 420-CALCUL-FFMC-EXIT.
036800     EXIT.
036900
037000******************************************************************
037100*    ISI - INDICE DE PROPAGATION INITIALE
037200 430-CALCUL-ISI.
037300     COMPUTE W-M = 147.2 * (101 - W-FFMC) / (59.5 + W-FFMC)
037400     COMPUTE W-EXP-ARGUMENT = 0.05039 * (W-RC-WIND-SPEED * 3.6)
037500     PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
037600     MOVE W-EXP-RESULTAT TO W-FW
037700     COMPUTE W-EXP-ARGUMENT = 0 - (0.1386 * W-M)
037800     PERFORM 890-CALCULER-EXP THRU 890-CALCULER-EXP-EXIT
037900     COMPUTE W-FF =
038000         91.9 * W-EXP-RESULTAT
038100         * (1 + (W-M ** 5.31) / 49300000)
038200     COMPUTE W-ISI ROUNDED = 0.208 * W-FW * W-FF
038300     .
038400 430-CALCUL-ISI-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800*    FWI SIMPLIFIE - ISI CORRIGE VEGETATION/PLUIE/TEMPERATURE
038900 440-CALCUL-FWI.
039000     COMPUTE W-VEG-FACTOR = 1 - (W-RC-VEG-MOISTURE / 200)
039100     IF W-VEG-FACTOR < 0.3
039200         MOVE 0.3 TO W-VEG-FACTOR
039300     END-IF
039400
039500     COMPUTE W-PRECIP-FACTOR = 1 - (W-RC-PRECIPITATION / 10)
039600     IF W-PRECIP-FACTOR < 0
039700         MOVE 0 TO W-PRECIP-FACTOR
039800     END-IF
039900
040000     COMPUTE W-FWI = W-ISI * W-VEG-FACTOR * W-PRECIP-FACTOR
040100
040200     IF W-RC-TEMPERATURE > 25
040300         COMPUTE W-FWI =
040400             W-FWI * (1 + (W-RC-TEMPERATURE - 25) * 0.02)
040500     ELSE
040600         IF W-RC-TEMPERATURE < 10
040700             COMPUTE W-M = W-RC-TEMPERATURE / 10
040800             IF W-M < 0.3
040900                 MOVE 0.3 TO W-M
041000             END-IF
041100             COMPUTE W-FWI = W-FWI * W-M
041200         END-IF
041300     END-IF
041400
041500     IF W-FWI < 0
041600         MOVE 0 TO W-FWI
041700     END-IF
041800     MOVE W-FWI TO W-M
041900     COMPUTE W-FWI ROUNDED = W-M
042000     .
042100 440-CALCUL-FWI-EXIT.
042200     EXIT.
042300
042400******************************************************************
042500*    COEFFICIENT DE VEGETATION - RESINEUX/MIXTE/FEUILLUS
042600 445-COEFF-VEGETATION.
042700     EVALUATE W-RC-VEG-TYPE
042800         WHEN "CONIFEROUS"
042900             MOVE 1.5  TO W-VEG-COEFF
043000         WHEN "MIXED"
043100             MOVE 1.25 TO W-VEG-COEFF
043200         WHEN "DECIDUOUS"
043300             MOVE 1.0  TO W-VEG-COEFF
043400         WHEN OTHER
043500             MOVE 1.0  TO W-VEG-COEFF
043600     END-EVALUATE
043700     .
043800 445-COEFF-VEGETATION-EXIT.
043900     EXIT.
044000
044100******************************************************************
044200*    INDICE COMPOSITE - NESTEROV+FWI NORMALISES, VENT, SOL
044300 450-CALCUL-COMPOSITE.
044400     COMPUTE W-NORM-N = W-NESTEROV / 100
044500     IF W-NORM-N > 100
044600         MOVE 100 TO W-NORM-N
044700     END-IF
044800     MOVE W-FWI TO W-NORM-F
044900     IF W-NORM-F > 100
045000         MOVE 100 TO W-NORM-F
045100     END-IF
045200
045300     COMPUTE W-BASE-COMPOSITE = 0.5 * W-NORM-N + 0.5 * W-NORM-F
045400
045500     COMPUTE W-WIND-FACTOR = 1
045600     IF W-RC-WIND-SPEED > 5
045700         COMPUTE W-WIND-FACTOR =
045800             1 + (W-RC-WIND-SPEED - 5) * 0.05
045900     END-IF
046000
046100     COMPUTE W-SOIL-FACTOR = 1 - (W-RC-SOIL-MOISTURE / 200)
046200     IF W-SOIL-FACTOR < 0.5
046300         MOVE 0.5 TO W-SOIL-FACTOR
046400     END-IF
046500
046600     COMPUTE W-COMPOSITE ROUNDED =
046700         W-BASE-COMPOSITE * W-VEG-COEFF * W-WIND-FACTOR
046800         * W-SOIL-FACTOR
046900     .
047000 450-CALCUL-COMPOSITE-EXIT.
047100     EXIT.
047200
047300******************************************************************
047400*    CLASSEMENT EN QUATRE NIVEAUX DE DANGER
047500 460-CLASSER-NIVEAU.
047600     EVALUATE TRUE
047700         WHEN W-COMPOSITE < 20
047800             SET PH-Niveau-Low      TO TRUE
047900             MOVE "Low"             TO W-NIVEAU-TEXTE
047950             MOVE "#22c55e"         TO W-NIVEAU-COULEUR
048000         WHEN W-COMPOSITE < 50
048100             SET PH-Niveau-Medium   TO TRUE
048200             MOVE "Medium"          TO W-NIVEAU-TEXTE
048250             MOVE "#eab308"         TO W-NIVEAU-COULEUR
048300         WHEN W-COMPOSITE < 75
048400             SET PH-Niveau-High     TO TRUE
048500             MOVE "High"            TO W-NIVEAU-TEXTE
048550             MOVE "#f97316"         TO W-NIVEAU-COULEUR
048600         WHEN OTHER
048700             SET PH-Niveau-Extreme  TO TRUE
048800             MOVE "Extreme"         TO W-NIVEAU-TEXTE
048850             MOVE "#ef4444"         TO W-NIVEAU-COULEUR
048900     END-EVALUATE
049000     .
049100 460-CLASSER-NIVEAU-EXIT.
049200     EXIT.
049300
049400******************************************************************
049500*    ECRITURE DE LA PREVISION NOTEE SUR L'HISTORIQUE
049600 500-ECRIRE-PREDICTION.
049700     INITIALIZE PH-PREDICTION
049800     ADD 1 TO W-DERNIER-ID
049900     MOVE W-DERNIER-ID            TO PH-Prediction-Id
050000     PERFORM 510-HORODATER THRU 510-HORODATER-EXIT
050100
050200     MOVE W-RC-LOCATION-NAME      TO PH-Location-Name
050300     MOVE W-RC-LATITUDE           TO PH-Latitude
050400     MOVE W-RC-LONGITUDE          TO PH-Longitude
050500     MOVE W-RC-TEMPERATURE        TO PH-Temperature
050600     MOVE W-RC-HUMIDITY           TO PH-Humidity
050700     MOVE W-RC-WIND-SPEED         TO PH-Wind-Speed
050800     MOVE W-RC-WIND-DIRECTION     TO PH-Wind-Direction
050900     MOVE W-RC-PRECIPITATION      TO PH-Precipitation
051000     MOVE W-RC-SOIL-MOISTURE      TO PH-Soil-Moisture
051100     MOVE W-RC-VEG-MOISTURE       TO PH-Vegetation-Moisture
051200     MOVE W-RC-VEG-TYPE           TO PH-Vegetation-Type
051300
051400     COMPUTE PH-Nesterov-Index ROUNDED  = W-NESTEROV
051450     COMPUTE PH-Fwi-Index ROUNDED       = W-FWI
051480     COMPUTE PH-Composite-Index ROUNDED = W-COMPOSITE
051700     MOVE W-NIVEAU-TEXTE            TO PH-Danger-Level-Text
051750     MOVE W-NIVEAU-COULEUR          TO PH-Danger-Colour
051800
051900     WRITE PH-PREDICTION
052000     .
052100 500-ECRIRE-PREDICTION-EXIT.
052200     EXIT.
052300
052400*    HORODATAGE ISO AAAA-MM-JJTHH:MM:SS A PARTIR DE L'HORLOGE.
052500 510-HORODATER.
052600     MOVE SPACES TO PH-Timestamp
052700*    ACCEPT FROM DATE YYYYMMDD RENVOIE AAAAMMJJ SUR 8 POSITIONS ;
052800*    ON LES RECADRE EN AAAA-MM-JJ DANS LES PARAGRAPHES SUIVANTS.
052900     PERFORM 520-CHARGER-DATE THRU 520-CHARGER-DATE-EXIT
053000     PERFORM 530-CHARGER-HEURE THRU 530-CHARGER-HEURE-EXIT
053100     MOVE "-" TO PH-Timestamp(5:1)
053200     MOVE "-" TO PH-Timestamp(8:1)
053300     MOVE "T" TO PH-Timestamp(11:1)
053400     MOVE ":" TO PH-Timestamp(14:1)
053500     MOVE ":" TO PH-Timestamp(17:1)
053600     .
053700 510-HORODATER-EXIT.
053800     EXIT.
053900
054000 520-CHARGER-DATE.
054100     ACCEPT W-DATE-JOUR FROM DATE YYYYMMDD
054200     MOVE W-DJ-ANNEE  TO PH-Tsv-Annee
054300     MOVE W-DJ-MOIS   TO PH-Tsv-Mois
054400     MOVE W-DJ-JOUR   TO PH-Tsv-Jour
054500     .
054600 520-CHARGER-DATE-EXIT.
054700     EXIT.
054800
054900 530-CHARGER-HEURE.
055000     ACCEPT W-HEURE-JOUR FROM TIME
055100     MOVE W-HJ-HEURE    TO PH-Tsv-Heure
055200     MOVE W-HJ-MINUTE   TO PH-Tsv-Minute
055300     MOVE W-HJ-SECONDE  TO PH-Tsv-Seconde
055400     .
055500 530-CHARGER-HEURE-EXIT.
055600     EXIT.
055700
055800******************************************************************
055900*    EXPONENTIELLE APPROCHEE (SERIE DE MAC-LAURIN, 8 TERMES) -
056000*    ENTREE W-EXP-ARGUMENT, SORTIE W-EXP-RESULTAT.
056100 890-CALCULER-EXP.
056200     MOVE 1 TO W-EXP-RESULTAT
056300     MOVE 1 TO W-EXP-TERME
056400     MOVE 1 TO W-EXP-RANG
056500     PERFORM 895-TERME-DE-LA-SERIE THRU 895-TERME-DE-LA-SERIE-EXIT
056600         VARYING W-EXP-RANG FROM 1 BY 1
056700         UNTIL W-EXP-RANG > 12
056800     .
056900 890-CALCULER-EXP-EXIT.
057000     EXIT.
057100
057200 895-TERME-DE-LA-SERIE.
057300     COMPUTE W-EXP-TERME =
057400         W-EXP-TERME * W-EXP-ARGUMENT / W-EXP-RANG
057500     ADD W-EXP-TERME TO W-EXP-RESULTAT
057600     .
057700 895-TERME-DE-LA-SERIE-EXIT.
057800     EXIT.
057900
058000******************************************************************
058100 900-BILAN.
058200     DISPLAY "3-NOTATION - RELEVES NOTES : " W-TRAITES
058300     DISPLAY "3-NOTATION - DERNIER ID    : " W-DERNIER-ID
058400     .
058500 900-BILAN-EXIT.
058600     EXIT.
058700******************************************************************
