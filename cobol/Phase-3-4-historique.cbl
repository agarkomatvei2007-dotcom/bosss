000100******************************************************************
000200* Author:      Ropital Kevin
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 26/04/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Interrogation de l'historique des previsions -
000800*              filtre lieu/periode, tri decroissant sur
000900*              l'horodatage, application de la limite/decalage.
001000* Tectonics:   cobc
001100******************************************************************
001200* JOURNAL DES MODIFICATIONS
001300*   26/04/2021  KR   016  Creation - filtre lieu et periode.
001400*   03/05/2021  KR   017  Tri decroissant sur l'horodatage (SD
001500*                         TRI, meme idee que 4-CONTRIBUABLES).
001600*   20/05/2021  FXM  018  Application de la limite et du
001700*                         decalage apres tri.
001800*   30/11/1998  FXM  014  Revue passage an 2000 - comparaison de
001900*                         periode sur zones annee 4 positions.
001910*   03/08/2026  KR   019  Zones de travail repassees en W-, le
001920*                         centre n'a jamais pose de prefixe WS-.
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     4-HISTORIQUE.
002300 AUTHOR.         ROPITAL KEVIN.
002400 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
002500 DATE-WRITTEN.   26/04/2021.
002600 DATE-COMPILED.
002700 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     SELECT  F-PARAMETRE ASSIGN TO "4-historique.par"
003800         ORGANIZATION LINE SEQUENTIAL.
003900
004000     SELECT  F-HISTORIQUE ASSIGN TO "HISTORIQUE.DAT"
004100         ORGANIZATION LINE SEQUENTIAL.
004200
004300     SELECT  F-FILTRE ASSIGN TO "4-filtre.dat"
004400         ORGANIZATION LINE SEQUENTIAL.
004500
004600     SELECT  TRI ASSIGN TO DISK.
004700
004800     SELECT  F-TRIE ASSIGN TO "4-trie.dat"
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005100     SELECT  F-RESULTAT ASSIGN TO "4-historique.dat"
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  F-PARAMETRE.
005900     COPY PARMCTL.
006000
006100 FD  F-HISTORIQUE.
006200     COPY PREDHIST.
006300
006400 FD  F-FILTRE.
006500 01  FF-PREDICTION.
006600     COPY PREDHIST REPLACING PH- BY FF-.
006700
006800 SD  TRI.
006900 01  T-PREDICTION.
007000     COPY PREDHIST REPLACING PH- BY T-.
007100
007200 FD  F-TRIE.
007300 01  FT-PREDICTION.
007400     COPY PREDHIST REPLACING PH- BY FT-.
007500
007600 FD  F-RESULTAT.
007700 01  FR-PREDICTION.
007800     COPY PREDHIST REPLACING PH- BY FR-.
007900
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200
008300 1   FILE-WORKING-MANAGER.
008400     05  FIN-HISTORIQUE               PIC X(01) VALUE SPACE.
008500         88  FF-HIST                            VALUE HIGH-VALUE.
008600     05  FIN-TRI                      PIC X(01) VALUE SPACE.
008700         88  FF-TRI                              VALUE HIGH-VALUE.
008800     05  FILLER                       PIC X(01) VALUE SPACE.
008900
009000 1   COMPTEURS-MANAGER.
009100     05  W-RETENUS                   PIC 9(7) COMP VALUE 0.
009200     05  W-RENVOYES                  PIC 9(7) COMP VALUE 0.
009300     05  W-LUS-APRES-TRI             PIC 9(7) COMP VALUE 0.
009400     05  W-FIN-FENETRE               PIC 9(7) COMP VALUE 0.
009450     05  FILLER                       PIC X(01) VALUE SPACE.
009500
009600*    Bornes de la fenetre limite/decalage, deduites de la carte
009700*    parametre (vue table des deux bornes).
009800 1   W-FENETRE.
009900     05  W-DEBUT-FENETRE             PIC 9(7) COMP.
010000     05  W-FIN-FENETRE-B             PIC 9(7) COMP.
010100 1   W-FENETRE-TABLE REDEFINES W-FENETRE.
010200     05  W-BORNE OCCURS 2 TIMES      PIC 9(7) COMP.
010300
010400******************************************************************
010500 PROCEDURE DIVISION.
010600
010700 100-MAIN-PROCEDURE.
010800     OPEN INPUT  F-PARAMETRE
010900     READ F-PARAMETRE
011000     CLOSE F-PARAMETRE
011100
011200     IF PC-Limite = 0
011300         MOVE 100 TO PC-Limite
011400     END-IF
011500
011600     PERFORM 200-FILTRER THRU 200-FILTRER-EXIT
011700
011800     SORT TRI
011900         ON DESCENDING KEY T-Timestamp
012000         USING F-FILTRE
012100         GIVING F-TRIE
012200
012300     PERFORM 300-PAGINER THRU 300-PAGINER-EXIT
012400
012500     PERFORM 900-BILAN THRU 900-BILAN-EXIT
012600     STOP RUN.
012700
012800******************************************************************
012900*    FILTRE LIEU EXACT ET BORNES DE PERIODE (INCLUSIVES).
013000 200-FILTRER.
013100     OPEN INPUT  F-HISTORIQUE
013200     OPEN OUTPUT F-FILTRE
013300
013400     PERFORM 210-LIRE-ET-FILTRER THRU 210-LIRE-ET-FILTRER-EXIT
013500         UNTIL FF-HIST
013600
013700     CLOSE F-HISTORIQUE F-FILTRE
013800     MOVE SPACE TO FIN-HISTORIQUE
013900     .
014000 200-FILTRER-EXIT.
014100     EXIT.
014200
014300 210-LIRE-ET-FILTRER.
014400     READ F-HISTORIQUE
014500         AT END
014600             SET FF-HIST TO TRUE
014700         NOT AT END
014800             IF PC-Sans-Filtre-Lieu
014900                 OR PH-Location-Name = PC-Lieu-Filtre
015000                 IF (PC-Sans-Date-Debut
015100                         OR PH-Timestamp NOT < PC-Date-Debut)
015200                     AND (PC-Sans-Date-Fin
015300                         OR PH-Timestamp NOT > PC-Date-Fin)
015400                     MOVE PH-PREDICTION TO FF-PREDICTION
015500                     WRITE FF-PREDICTION
015600                     ADD 1 TO W-RETENUS
015700                 END-IF
015800             END-IF
015900     END-READ
016000     .
016100 210-LIRE-ET-FILTRER-EXIT.
016200     EXIT.
016300
016400******************************************************************
016500*    APPLICATION DE LA LIMITE ET DU DECALAGE APRES TRI.
016600 300-PAGINER.
016700     OPEN INPUT  F-TRIE
016800     OPEN OUTPUT F-RESULTAT
016900     MOVE 0 TO W-LUS-APRES-TRI
017000
017100     COMPUTE W-FIN-FENETRE-B = PC-Decalage + PC-Limite
017200
017300     PERFORM 310-LIRE-TRIE THRU 310-LIRE-TRIE-EXIT
017400         UNTIL FF-TRI
017500
017600     CLOSE F-TRIE F-RESULTAT
017700     .
017800 300-PAGINER-EXIT.
017900     EXIT.
018000
018100 310-LIRE-TRIE.
018200     READ F-TRIE
018300         AT END
018400             SET FF-TRI TO TRUE
018500         NOT AT END
018600             ADD 1 TO W-LUS-APRES-TRI
018700             IF W-LUS-APRES-TRI > PC-Decalage
018800                 AND W-LUS-APRES-TRI NOT > W-FIN-FENETRE-B
018900                 MOVE FT-PREDICTION TO FR-PREDICTION
019000                 WRITE FR-PREDICTION
019100                 ADD 1 TO W-RENVOYES
019200             END-IF
019300     END-READ
019400     .
019500 310-LIRE-TRIE-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900 900-BILAN.
020000     DISPLAY "4-HISTORIQUE - RETENUS  : " W-RETENUS
020100     DISPLAY "4-HISTORIQUE - RENVOYES : " W-RENVOYES
020200     .
020300 900-BILAN-EXIT.
020400     EXIT.
020500******************************************************************
