000100******************************************************************
000200* Author:      Marcheix Francois-Xavier
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 12/05/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Export CSV de l'historique des previsions -
000800*              filtre lieu/periode, une ligne d'entete suivie
000900*              des enregistrements, limite a dix mille lignes.
001000* Tectonics:   cobc
001100******************************************************************
001200* JOURNAL DES MODIFICATIONS
001300*   12/05/2021  FXM  024  Creation - reprise du filtre de
001400*                         4-HISTORIQUE, sortie au format CSV.
001500*   29/05/2021  FXM  025  Plafond de dix mille lignes avec
001600*                         signalement si le plafond est atteint.
001700*   30/11/1998  FXM  014  Revue passage an 2000.
001710*   03/08/2026  FXM  029  Ajout des colonnes LATITUDE, LONGITUDE
001720*                         et DANGER_LEVEL_TEXT, oubliees a la
001730*                         creation - l'entete les annoncait mais
001740*                         la ligne ne les ecrivait pas. F-CSV-
001750*                         LIGNE et l'entete elargis a 250 pour
001760*                         laisser la place aux dix-huit colonnes.
001770*   03/08/2026  FXM  031  Zones de travail repassees en W-, le
001780*                         centre n'a jamais pose de prefixe WS-.
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     5-EXPORT.
002100 AUTHOR.         MARCHEIX FRANCOIS-XAVIER.
002200 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
002300 DATE-WRITTEN.   12/05/2021.
002400 DATE-COMPILED.
002500 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400
003500     SELECT  F-PARAMETRE ASSIGN TO "5-export.par"
003600         ORGANIZATION LINE SEQUENTIAL.
003700
003800     SELECT  F-HISTORIQUE ASSIGN TO "HISTORIQUE.DAT"
003900         ORGANIZATION LINE SEQUENTIAL.
004000
004100     SELECT  F-CSV ASSIGN TO "5-export.csv"
004200         ORGANIZATION LINE SEQUENTIAL.
004300
004400     SELECT  F-ETAT ASSIGN TO "5-export.txt"
004500         ORGANIZATION LINE SEQUENTIAL.
004600
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  F-PARAMETRE.
005200     COPY PARMCTL.
005300
005400 FD  F-HISTORIQUE.
005500     COPY PREDHIST.
005600
005700 FD  F-CSV.
005800 01  F-CSV-LIGNE                      PIC X(250).
005900
006000 FD  F-ETAT.
006100 01  F-ETAT-LIGNE                     PIC X(100).
006200
006300******************************************************************
006400 WORKING-STORAGE SECTION.
006500
006600 1   FILE-WORKING-MANAGER.
006700     05  FIN-HISTORIQUE               PIC X(01) VALUE SPACE.
006800         88  FF                                 VALUE HIGH-VALUE.
006900     05  FILLER                       PIC X(01) VALUE SPACE.
007000
007100 1   COMPTEURS-MANAGER.
007200     05  W-LUS                       PIC 9(7) COMP VALUE 0.
007300     05  W-ECRITS                    PIC 9(7) COMP VALUE 0.
007400*    Vue table des deux compteurs, pour affichage groupe sur le
007500*    bilan (cf. habitude des compteurs LUS/RETENUS/REJETES).
007600 1   W-COMPTEURS-VUE REDEFINES COMPTEURS-MANAGER.
007700     05  W-CV-COMPTEUR OCCURS 2 TIMES PIC 9(7) COMP.
007800
007900 1   W-INDICATEURS.
008000     05  W-PLAFOND-ATTEINT-SW        PIC X(01) VALUE "N".
008100         88  W-PLAFOND-ATTEINT             VALUE "O".
008150     05  FILLER                       PIC X(01) VALUE SPACE.
008200
008300*    Zones editees pour la conversion des valeurs numeriques en
008400*    texte separe par des virgules (pas de zone decimale
008500*    implicite dans un fichier CSV).
008600 1   W-ZONE-EDITION.
008650     05  W-ED-LATITUDE                PIC -(3)9.9999.
008680     05  W-ED-LONGITUDE               PIC -(3)9.9999.
008700     05  W-ED-TEMPERATURE             PIC -(3)9.9.
008800     05  W-ED-HUMIDITE                PIC Z(3)9.9.
008900     05  W-ED-VENT                    PIC Z(3)9.9.
009000     05  W-ED-PRECIPITATION           PIC Z(4)9.9.
009100     05  W-ED-SOL                     PIC Z(4)9.9.
009200     05  W-ED-VEGETATION              PIC Z(4)9.9.
009300     05  W-ED-NESTEROV                PIC Z(6)9.99.
009400     05  W-ED-FWI                     PIC Z(4)9.99.
009500     05  W-ED-COMPOSITE               PIC Z(4)9.99.
009600*    Vue brute de la zone d'edition, pour un effacement groupe
009700*    avant chaque ligne (evite dix INITIALIZE separes).
009800 1   W-ZONE-EDITION-BRUTE REDEFINES W-ZONE-EDITION.
009900     05  FILLER                       PIC X(83).
010000
010100 1   W-LIGNE-ENTETE-CSV              PIC X(250) VALUE
010200     "PREDICTION_ID,TIMESTAMP,LOCATION,LATITUDE,LONGITUDE,TEMPERA
010300-    "TURE,HUMIDITY,WIND_SPEED,WIND_DIRECTION,PRECIPITATION,SOIL_
010400-    "MOISTURE,VEGETATION_MOISTURE,VEGETATION_TYPE,NESTEROV,FWI,C
010500-    "OMPOSITE,DANGER_LEVEL,DANGER_LEVEL_TEXT".
010600
010700******************************************************************
010800 PROCEDURE DIVISION.
010900
011000 100-MAIN-PROCEDURE.
011100     OPEN INPUT F-PARAMETRE
011200     READ F-PARAMETRE
011300     CLOSE F-PARAMETRE
011400
011500     OPEN INPUT  F-HISTORIQUE
011600     OPEN OUTPUT F-CSV
011700     OPEN OUTPUT F-ETAT
011800
011900     MOVE W-LIGNE-ENTETE-CSV TO F-CSV-LIGNE
012000     WRITE F-CSV-LIGNE
012100
012200     PERFORM 200-LIRE-ET-EXPORTER THRU 200-LIRE-ET-EXPORTER-EXIT
012300         UNTIL FF OR W-PLAFOND-ATTEINT
012400
012500     CLOSE F-HISTORIQUE F-CSV
012600
012700     IF W-PLAFOND-ATTEINT
012800         MOVE "Plafond de 10000 lignes atteint - export tronque"
012900             TO F-ETAT-LIGNE
013000     ELSE
013100         MOVE "Export termine sans troncature" TO F-ETAT-LIGNE
013200     END-IF
013300     WRITE F-ETAT-LIGNE
013400     CLOSE F-ETAT
013500
013600     DISPLAY "5-EXPORT - LUS    : " W-LUS
013700     DISPLAY "5-EXPORT - ECRITS : " W-ECRITS
013800     STOP RUN.
013900
014000******************************************************************
014100*    FILTRE LIEU EXACT ET BORNES DE PERIODE (INCLUSIVES), PUIS
014200*    ECRITURE D'UNE LIGNE CSV PAR PREVISION RETENUE.
014300 200-LIRE-ET-EXPORTER.
014400     READ F-HISTORIQUE
014500         AT END
014600             SET FF TO TRUE
014700         NOT AT END
014800             ADD 1 TO W-LUS
014900             IF PC-Sans-Filtre-Lieu
015000                 OR PH-Location-Name = PC-Lieu-Filtre
015100                 IF (PC-Sans-Date-Debut
015200                         OR PH-Timestamp NOT < PC-Date-Debut)
015300                     AND (PC-Sans-Date-Fin
015400                         OR PH-Timestamp NOT > PC-Date-Fin)
015500                     IF W-ECRITS < 10000
015600                         PERFORM 300-ECRIRE-LIGNE-CSV
015700                             THRU 300-ECRIRE-LIGNE-CSV-EXIT
015800                         ADD 1 TO W-ECRITS
015900                         IF W-ECRITS = 10000
016000                             SET W-PLAFOND-ATTEINT TO TRUE
016100                         END-IF
016200                     END-IF
016300                 END-IF
016400             END-IF
016500     END-READ
016600     .
016700 200-LIRE-ET-EXPORTER-EXIT.
016800     EXIT.
016900
017000******************************************************************
017100 300-ECRIRE-LIGNE-CSV.
017200     INITIALIZE W-ZONE-EDITION-BRUTE
017210     MOVE PH-Latitude             TO W-ED-LATITUDE
017220     MOVE PH-Longitude            TO W-ED-LONGITUDE
017300     MOVE PH-Temperature          TO W-ED-TEMPERATURE
017400     MOVE PH-Humidity             TO W-ED-HUMIDITE
017500     MOVE PH-Wind-Speed           TO W-ED-VENT
017600     MOVE PH-Precipitation        TO W-ED-PRECIPITATION
017700     MOVE PH-Soil-Moisture        TO W-ED-SOL
017800     MOVE PH-Vegetation-Moisture  TO W-ED-VEGETATION
017900     MOVE PH-Nesterov-Index       TO W-ED-NESTEROV
018000     MOVE PH-Fwi-Index            TO W-ED-FWI
018100     MOVE PH-Composite-Index      TO W-ED-COMPOSITE
018200
018300     STRING
018400         PH-Prediction-Id-X   DELIMITED BY SIZE
018500         ","                  DELIMITED BY SIZE
018600         PH-Timestamp         DELIMITED BY SIZE
018700         ","                  DELIMITED BY SIZE
018800         PH-Location-Name     DELIMITED BY SPACE
018810         ","                  DELIMITED BY SIZE
018820         W-ED-LATITUDE       DELIMITED BY SIZE
018830         ","                  DELIMITED BY SIZE
018840         W-ED-LONGITUDE      DELIMITED BY SIZE
018900         ","                  DELIMITED BY SIZE
019000         W-ED-TEMPERATURE    DELIMITED BY SIZE
019100         ","                  DELIMITED BY SIZE
019200         W-ED-HUMIDITE       DELIMITED BY SIZE
019300         ","                  DELIMITED BY SIZE
019400         W-ED-VENT           DELIMITED BY SIZE
019500         ","                  DELIMITED BY SIZE
019600         PH-Wind-Direction    DELIMITED BY SPACE
019700         ","                  DELIMITED BY SIZE
019800         W-ED-PRECIPITATION  DELIMITED BY SIZE
019900         ","                  DELIMITED BY SIZE
020000         W-ED-SOL            DELIMITED BY SIZE
020100         ","                  DELIMITED BY SIZE
020200         W-ED-VEGETATION     DELIMITED BY SIZE
020300         ","                  DELIMITED BY SIZE
020400         PH-Vegetation-Type   DELIMITED BY SPACE
020500         ","                  DELIMITED BY SIZE
020600         W-ED-NESTEROV       DELIMITED BY SIZE
020700         ","                  DELIMITED BY SIZE
020800         W-ED-FWI            DELIMITED BY SIZE
020900         ","                  DELIMITED BY SIZE
021000         W-ED-COMPOSITE      DELIMITED BY SIZE
021100         ","                  DELIMITED BY SIZE
021200         PH-Danger-Level      DELIMITED BY SPACE
021210         ","                  DELIMITED BY SIZE
021220         PH-Danger-Level-Text DELIMITED BY SPACE
021300         INTO F-CSV-LIGNE
021400     END-STRING
021500     WRITE F-CSV-LIGNE
021600     .
021700 300-ECRIRE-LIGNE-CSV-EXIT.
021800     EXIT.
021900******************************************************************
