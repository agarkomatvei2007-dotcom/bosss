000100******************************************************************
000200* STATMETO.cpy
000300* Article resultat des statistiques sur la periode glissante,
000400* sur le modele de l'ancien OUT-REC (totaux region) de
000500* Phase-2-regions-archivage-3-regions : un compteur, des
000600* moyennes, et ici quatre compteurs de repartition a la place
000700* du seul taux de densite.
000800******************************************************************
000900 01  SM-STATISTIQUE.
001000     05  SM-Total-Count              PIC 9(7).
001100     05  SM-Avg-Temperature          PIC S9(3)V9(2).
001200     05  SM-Avg-Humidity             PIC 9(3)V9(2).
001300     05  SM-Avg-Nesterov             PIC 9(6)V9(2).
001400     05  SM-Avg-Fwi                  PIC 9(4)V9(2).
001500     05  SM-Avg-Composite            PIC 9(4)V9(2).
001600     05  SM-Repartition.
001700         10  SM-Low-Count            PIC 9(7).
001800         10  SM-Medium-Count         PIC 9(7).
001900         10  SM-High-Count           PIC 9(7).
002000         10  SM-Extreme-Count        PIC 9(7).
002100     05  SM-Repartition-Redef REDEFINES SM-Repartition.
002200         10  SM-Niveau-Count OCCURS 4 TIMES PIC 9(7).
002300     05  FILLER                      PIC X(10).
