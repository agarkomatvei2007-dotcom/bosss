000100******************************************************************
000200* PARMCTL.cpy
000300* Carte de parametres d'un job de consultation ou d'etat. Le
000400* batch de notation n'a pas de zone interactive (NON-GOALS),
000500* les filtres (lieu, periode, limite/decalage, nombre de jours,
000600* numero de prediction) sont donc lus sur une carte parametre
000700* comme c'etait l'usage pour piloter un job sans ecran.
000800******************************************************************
000900 01  PC-CARTE-PARAMETRE.
001000     05  PC-Lieu-Filtre              PIC X(30).
001100         88  PC-Sans-Filtre-Lieu         VALUE SPACES.
001200     05  PC-Date-Debut               PIC X(19).
001300         88  PC-Sans-Date-Debut          VALUE SPACES.
001400     05  PC-Date-Fin                 PIC X(19).
001500         88  PC-Sans-Date-Fin            VALUE SPACES.
001600     05  PC-Limite                   PIC 9(5).
001700     05  PC-Decalage                 PIC 9(5).
001800     05  PC-Jours-Periode             PIC 9(3).
001900     05  PC-Prediction-Id            PIC 9(7).
002000     05  FILLER                      PIC X(20).
