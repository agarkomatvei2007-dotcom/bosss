000100******************************************************************
000200* Author:      Marcheix Francois-Xavier
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 22/04/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Alimentation du fichier de reference des zones de
000800*              surveillance incendie (sept zones fixes, pas de
000900*              saisie - cf. note sur le generateur de donnees
001000*              factices de l'ancien shop, non repris ici).
001100* Tectonics:   cobc
001200******************************************************************
001300* JOURNAL DES MODIFICATIONS
001400*   22/04/2021  FXM  003  Creation - sept zones fixes, triees par
001500*                         nom (Aksu ... Pavlodar-Center).
001600*   12/05/2021  KR   006  Etat de controle des zones chargees.
001700*   30/11/1998  FXM  014  Revue passage an 2000 - aucune zone
001800*                         date dans ce programme.
001810*   03/08/2026  FXM  007  Zones de travail repassees en W-, le
001820*                         centre n'a jamais pose de prefixe WS-.
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     2-ZONES.
002200 AUTHOR.         MARCHEIX FRANCOIS-XAVIER.
002300 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
002400 DATE-WRITTEN.   22/04/2021.
002500 DATE-COMPILED.
002600 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     SELECT  F-ZONES ASSIGN TO "ZONES.DAT"
003700         ORGANIZATION LINE SEQUENTIAL.
003800
003900     SELECT  F-ETAT ASSIGN TO "2-zones.txt"
004000         ORGANIZATION LINE SEQUENTIAL.
004100
004200******************************************************************
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 FD  F-ZONES.
004700     COPY ZONEMETO.
004800
004900 FD  F-ETAT.
005000 01  F-ETAT-LIGNE                     PIC X(100).
005100
005200******************************************************************
005300 WORKING-STORAGE SECTION.
005400
005500 1   COMPTEURS-MANAGER.
005600     05  W-IDX                       PIC 9(2) COMP VALUE 0.
005700     05  W-ECRITS                    PIC 9(2) COMP VALUE 0.
005800*    Vue table des deux compteurs, pour affichage groupe sur
005900*    le bilan (cf. habitude des compteurs LUS/RETENUS/REJETES).
006000 1   W-COMPTEURS-VUE REDEFINES COMPTEURS-MANAGER.
006100     05  W-CV-COMPTEUR OCCURS 2 TIMES PIC 9(2) COMP.
006200
006300*    Sept zones fixes, deja triees par nom - cf. regle de
006400*    chargement "read in name order" du fichier de reference.
006500 1   W-TABLE-ZONES-INIT.
006600     05  FILLER PIC X(30) VALUE "AKSU".
006700     05  FILLER PIC S9(3)V9(4) VALUE 52.0414.
006800     05  FILLER PIC S9(3)V9(4) VALUE 76.9167.
006900     05  FILLER PIC X(30) VALUE "BAYANAUL".
007000     05  FILLER PIC S9(3)V9(4) VALUE 50.7933.
007100     05  FILLER PIC S9(3)V9(4) VALUE 75.7003.
007200     05  FILLER PIC X(30) VALUE "EKIBASTUZ".
007300     05  FILLER PIC S9(3)V9(4) VALUE 51.7231.
007400     05  FILLER PIC S9(3)V9(4) VALUE 75.3239.
007500     05  FILLER PIC X(30) VALUE "FOREST-EAST".
007600     05  FILLER PIC S9(3)V9(4) VALUE 52.3000.
007700     05  FILLER PIC S9(3)V9(4) VALUE 77.2000.
007800     05  FILLER PIC X(30) VALUE "FOREST-NORTH".
007900     05  FILLER PIC S9(3)V9(4) VALUE 52.4500.
008000     05  FILLER PIC S9(3)V9(4) VALUE 76.8500.
008100     05  FILLER PIC X(30) VALUE "IRTYSH-DISTRICT".
008200     05  FILLER PIC S9(3)V9(4) VALUE 52.0000.
008300     05  FILLER PIC S9(3)V9(4) VALUE 76.5000.
008400     05  FILLER PIC X(30) VALUE "PAVLODAR-CENTER".
008500     05  FILLER PIC S9(3)V9(4) VALUE 52.2873.
008600     05  FILLER PIC S9(3)V9(4) VALUE 76.9674.
008700*    Vue table des sept zones pour chargement par boucle de la
008800*    table de travail ZM-TABLE-ZONES (copie de ZONEMETO.cpy).
008900 1   W-TABLE-ZONES-VUE REDEFINES W-TABLE-ZONES-INIT.
009000     05  W-TZV-ZONE OCCURS 7 TIMES.
009100         10  W-TZV-NOM               PIC X(30).
009200         10  W-TZV-LATITUDE          PIC S9(3)V9(4).
009300         10  W-TZV-LONGITUDE         PIC S9(3)V9(4).
009400
009500 1   W-LIGNE-CONTROLE.
009600     05  W-LC-NOM                    PIC X(30).
009700     05  FILLER                       PIC X(02) VALUE "  ".
009800     05  W-LC-LATITUDE               PIC -(3)9.9999.
009900     05  FILLER                       PIC X(02) VALUE "  ".
010000     05  W-LC-LONGITUDE              PIC -(3)9.9999.
010100     05  FILLER                       PIC X(48).
010200*    Vue brute de la ligne de controle, pour comparaison rapide
010300*    sans decoupage des zones latitude/longitude.
010400 1   W-LIGNE-CONTROLE-SIMPLE REDEFINES W-LIGNE-CONTROLE.
010500     05  W-LCS-TEXTE                 PIC X(100).
010600
010700******************************************************************
010800 PROCEDURE DIVISION.
010900
011000 100-MAIN-PROCEDURE.
011100     OPEN OUTPUT F-ZONES F-ETAT
011200
011300     MOVE "Zones de surveillance incendie chargees" TO F-ETAT-LIGNE
011400     WRITE F-ETAT-LIGNE
011500
011600     PERFORM 200-CHARGER-UNE-ZONE THRU 200-CHARGER-UNE-ZONE-EXIT
011700         VARYING W-IDX FROM 1 BY 1
011800         UNTIL W-IDX > 7
011900
012000     CLOSE F-ZONES F-ETAT
012100
012200     DISPLAY "2-ZONES - ZONES ECRITES : " W-ECRITS
012300     STOP RUN.
012400
012500 200-CHARGER-UNE-ZONE.
012600     INITIALIZE ZM-ZONE
012700     MOVE W-TZV-NOM(W-IDX)        TO ZM-Zone-Name
012800     MOVE W-TZV-LATITUDE(W-IDX)   TO ZM-Zone-Latitude
012900     MOVE W-TZV-LONGITUDE(W-IDX)  TO ZM-Zone-Longitude
013000     MOVE "Zone de surveillance incendie"
013100                                     TO ZM-Zone-Description
013200     WRITE ZM-ZONE
013300
013400     MOVE ZM-Zone-Name              TO W-LC-NOM
013500     MOVE ZM-Zone-Latitude          TO W-LC-LATITUDE
013600     MOVE ZM-Zone-Longitude         TO W-LC-LONGITUDE
013700     MOVE W-LIGNE-CONTROLE         TO F-ETAT-LIGNE
013800     WRITE F-ETAT-LIGNE
013900
014000     ADD 1 TO W-ECRITS
014100     .
014200 200-CHARGER-UNE-ZONE-EXIT.
014300     EXIT.
014400******************************************************************
