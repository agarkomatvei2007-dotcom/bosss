000100******************************************************************
000200* ZONEMETO.cpy
000300* Article de la zone de surveillance (reference statique) et
000400* table des sept zones fixes, sur le modele de l'ancienne table
000500* TABLE-REGION (27 occurrences, cle = nom) de
000600* Phase-2-3-regs-depts-comms.
000700******************************************************************
000800 01  ZM-ZONE.
000900     05  ZM-Zone-Name                PIC X(30).
001000     05  ZM-Zone-Latitude            PIC S9(3)V9(4).
001100     05  ZM-Zone-Longitude           PIC S9(3)V9(4).
001200     05  ZM-Zone-Description         PIC X(40).
001300     05  FILLER                      PIC X(10).
001400
001500******************************************************************
001600* Table fixe des sept zones - remplace le balayage du fichier
001700* 5-regions.idx de l'ancien shop : ici la liste ne bouge pas,
001800* elle est donc portee en WORKING-STORAGE plutot que relue a
001900* chaque job (cf. ZM-TABLE-ZONES dans Phase-1-2-zones et
002000* Phase-3-4-dernieres).
002100******************************************************************
002200 01  ZM-TABLE-ZONES.
002300     05  ZM-ZONE-OCC OCCURS 7 TIMES.
002400         10  ZM-OCC-NOM              PIC X(30).
002500         10  ZM-OCC-LATITUDE         PIC S9(3)V9(4).
002600         10  ZM-OCC-LONGITUDE        PIC S9(3)V9(4).
002700         10  ZM-OCC-DESCRIPTION      PIC X(40).
002750         10  FILLER                  PIC X(10).
