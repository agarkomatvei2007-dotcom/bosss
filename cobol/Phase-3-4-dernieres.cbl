000100******************************************************************
000200* Author:      Ropital Kevin
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 27/04/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Derniere prevision connue par zone (lieu non
000800*              blanc) - rupture de sequence apres tri, sur le
000900*              modele de l'archivage par region de l'ancien
001000*              shop ; sert aussi la vue "zones" (limite 20).
001100* Tectonics:   cobc
001200******************************************************************
001300* JOURNAL DES MODIFICATIONS
001400*   27/04/2021  KR   017  Creation - rupture lieu/horodatage
001500*                         (reprise de 3-REGIONS archivage).
001600*   10/05/2021  KR   020  Deuxieme tri decroissant sur
001700*                         l'horodatage et limite apres rupture.
001800*   30/11/1998  FXM  014  Revue passage an 2000.
001810*   03/08/2026  KR   021  Zones de travail repassees en W-, le
001820*                         centre n'a jamais pose de prefixe WS-.
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     4-DERNIERES.
002200 AUTHOR.         ROPITAL KEVIN.
002300 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
002400 DATE-WRITTEN.   27/04/2021.
002500 DATE-COMPILED.
002600 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     SELECT  F-PARAMETRE ASSIGN TO "4-dernieres.par"
003700         ORGANIZATION LINE SEQUENTIAL.
003800
003900     SELECT  F-HISTORIQUE ASSIGN TO "HISTORIQUE.DAT"
004000         ORGANIZATION LINE SEQUENTIAL
004100         FILE STATUS IS FS1.
004200
004300     SELECT  TRI1 ASSIGN TO DISK.
004400     SELECT  F-TRIE1 ASSIGN TO "4-trie1.dat"
004500         ORGANIZATION LINE SEQUENTIAL.
004600
004700     SELECT  F-DERNIERES ASSIGN TO "4-dernieres.dat"
004800         ORGANIZATION LINE SEQUENTIAL
004900         FILE STATUS IS FS2.
005000
005100     SELECT  TRI2 ASSIGN TO DISK.
005200     SELECT  F-TRIE2 ASSIGN TO "4-trie2.dat"
005300         ORGANIZATION LINE SEQUENTIAL.
005400
005500     SELECT  F-RESULTAT ASSIGN TO "4-resultat.dat"
005600         ORGANIZATION LINE SEQUENTIAL.
005700
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  F-PARAMETRE.
006300     COPY PARMCTL.
006400
006500 FD  F-HISTORIQUE.
006600     COPY PREDHIST.
006700
006800 SD  TRI1.
006900 01  T1-PREDICTION.
007000     COPY PREDHIST REPLACING PH- BY T1-.
007100
007200 FD  F-TRIE1.
007300 01  FU1-PREDICTION.
007400     COPY PREDHIST REPLACING PH- BY FU1-.
007500
007600 FD  F-DERNIERES.
007700 01  DH-PREDICTION.
007800     COPY PREDHIST REPLACING PH- BY DH-.
007900
008000 SD  TRI2.
008100 01  T2-PREDICTION.
008200     COPY PREDHIST REPLACING PH- BY T2-.
008300
008400 FD  F-TRIE2.
008500 01  FU2-PREDICTION.
008600     COPY PREDHIST REPLACING PH- BY FU2-.
008700
008800 FD  F-RESULTAT.
008900 01  FR-PREDICTION.
009000     COPY PREDHIST REPLACING PH- BY FR-.
009100
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400
009500 77  FS1                              PIC 9(02).
009600 77  FS2                              PIC 9(02).
009700
009800 1   FILE-WORKING-MANAGER.
009900     05  FIN-TRI1                     PIC X(01) VALUE SPACE.
010000         88  FF-TRI1                            VALUE HIGH-VALUE.
010100     05  FIN-TRI2                     PIC X(01) VALUE SPACE.
010200         88  FF-TRI2                            VALUE HIGH-VALUE.
010300     05  FILLER                       PIC X(01) VALUE SPACE.
010400
010500 1   COMPTEURS-MANAGER.
010600     05  W-GROUPES                   PIC 9(7) COMP VALUE 0.
010700     05  W-RENVOYES                  PIC 9(7) COMP VALUE 0.
010800     05  W-LUS-APRES-TRI2            PIC 9(7) COMP VALUE 0.
010850     05  FILLER                       PIC X(01) VALUE SPACE.
010900
011000 1   W-RUPTURE.
011100     05  W-LOC-COURANTE              PIC X(30) VALUE SPACES.
011200     05  W-A-ECRIRE-SW                PIC X(01) VALUE "N".
011300         88  W-A-ECRIRE                     VALUE "O".
011350     05  FILLER                       PIC X(01) VALUE SPACE.
011400
011500*    Zone de retenue du dernier enregistrement du groupe en
011600*    cours (releve au fil de la lecture, ecrit a la rupture).
011700     COPY PREDHIST REPLACING PH- BY WK-.
011800
011900******************************************************************
012000 PROCEDURE DIVISION.
012100
012200 000-MAIN-PROCEDURE.
012300     OPEN INPUT F-PARAMETRE
012400     READ F-PARAMETRE
012500     CLOSE F-PARAMETRE
012600
012700     IF PC-Limite = 0
012800         MOVE 10 TO PC-Limite
012900     END-IF
013000
013100     SORT TRI1
013200         ON ASCENDING KEY T1-Location-Name T1-Timestamp
013300         USING F-HISTORIQUE
013400         GIVING F-TRIE1
013500
013600     PERFORM 200-EXTRAIRE-DERNIERES
013700         THRU 200-EXTRAIRE-DERNIERES-EXIT
013800
013900     SORT TRI2
014000         ON DESCENDING KEY T2-Timestamp
014100         USING F-DERNIERES
014200         GIVING F-TRIE2
014300
014400     PERFORM 300-PAGINER THRU 300-PAGINER-EXIT
014500
014600     PERFORM 900-BILAN THRU 900-BILAN-EXIT
014700     STOP RUN.
014800
014900******************************************************************
015000*    RUPTURE DE SEQUENCE SUR LE LIEU : ON NE GARDE QUE LE
015100*    DERNIER ENREGISTREMENT LU DE CHAQUE GROUPE (HORODATAGE
015200*    CROISSANT DANS LE TRI1, DONC LE DERNIER LU EST LE PLUS
015300*    RECENT). LES LIEUX BLANCS SONT IGNORES.
015400 200-EXTRAIRE-DERNIERES.
015500     OPEN INPUT  F-TRIE1
015600     OPEN OUTPUT F-DERNIERES
015700
015800     PERFORM 210-LIRE-TRIE1 THRU 210-LIRE-TRIE1-EXIT
015900         UNTIL FF-TRI1
016000
016100     CLOSE F-TRIE1 F-DERNIERES
016200     MOVE SPACE TO FIN-TRI1
016300     .
016400 200-EXTRAIRE-DERNIERES-EXIT.
016500     EXIT.
016600
016700 210-LIRE-TRIE1.
016800     READ F-TRIE1
016900         AT END
017000             IF W-A-ECRIRE
017100                 WRITE DH-PREDICTION FROM WK-PREDICTION
017200                 ADD 1 TO W-GROUPES
017300             END-IF
017400             SET FF-TRI1 TO TRUE
017500         NOT AT END
017600             IF FU1-Location-Name NOT = SPACES
017700                 IF W-LOC-COURANTE NOT = SPACES
017800                     AND FU1-Location-Name NOT = W-LOC-COURANTE
017900                     WRITE DH-PREDICTION FROM WK-PREDICTION
018000                     ADD 1 TO W-GROUPES
018100                 END-IF
018200                 MOVE FU1-Location-Name TO W-LOC-COURANTE
018300                 MOVE FU1-PREDICTION    TO WK-PREDICTION
018400                 SET W-A-ECRIRE TO TRUE
018500             END-IF
018600     END-READ
018700     .
018800 210-LIRE-TRIE1-EXIT.
018900     EXIT.
019000
019100******************************************************************
019200*    LIMITE APPLIQUEE APRES LE SECOND TRI (HORODATAGE DECROISSANT)
019300 300-PAGINER.
019400     OPEN INPUT  F-TRIE2
019500     OPEN OUTPUT F-RESULTAT
019600     MOVE 0 TO W-LUS-APRES-TRI2
019700
019800     PERFORM 310-LIRE-TRIE2 THRU 310-LIRE-TRIE2-EXIT
019900         UNTIL FF-TRI2
020000
020100     CLOSE F-TRIE2 F-RESULTAT
020200     .
020300 300-PAGINER-EXIT.
020400     EXIT.
020500
020600 310-LIRE-TRIE2.
020700     READ F-TRIE2
020800         AT END
020900             SET FF-TRI2 TO TRUE
021000         NOT AT END
021100             ADD 1 TO W-LUS-APRES-TRI2
021200             IF W-LUS-APRES-TRI2 NOT > PC-Limite
021300                 MOVE FU2-PREDICTION TO FR-PREDICTION
021400                 WRITE FR-PREDICTION
021500                 ADD 1 TO W-RENVOYES
021600             END-IF
021700     END-READ
021800     .
021900 310-LIRE-TRIE2-EXIT.
022000     EXIT.
022100
022200******************************************************************
022300 900-BILAN.
022400     DISPLAY "4-DERNIERES - GROUPES   : " W-GROUPES
022500     DISPLAY "4-DERNIERES - RENVOYES  : " W-RENVOYES
022600     .
022700 900-BILAN-EXIT.
022800     EXIT.
022900******************************************************************
