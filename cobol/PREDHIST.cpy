000100******************************************************************
000200* PREDHIST.cpy
000300*
000400* Article maitre de l'historique des previsions de danger
000500* incendie (fichier F-HISTORIQUE, "historique.dat").
000600*
000700* Historique des evolutions :
000800*   22/04/2021  FXM   Creation - reprend la forme de
000900*                     C-COM-ENREG (identite + lieu + donnees +
001000*                     taux) de l'ancien 5-communes.idx, remplacee
001100*                     ici par identite-releve + mesures + notes.
001200*   05/05/2021  KR    Ajout de la zone NIVEAU-TEXTE pour les
001300*                     etats (Phase-3-4-fiche, Phase-4-5-*).
001400*   14/06/2021  FXM   Ajout du numero sequentiel PH-PREDICTION-ID,
001500*                     remplace la cle indexee RECORD KEY de
001600*                     l'ancien 5-occurrences.idx : le fichier
001700*                     reste en sequentiel, la recherche se fait
001800*                     par balayage (cf. Phase-3-4-fiche).
001900*   30/11/1998  FXM   Revue passage an 2000 - aucune zone date a
002000*                     2 chiffres dans cet article ; PH-Timestamp
002100*                     est deja sur 4 positions d'annee.
002200*   19/03/2004  KR    Ajout de PH-Timestamp-Vue (redefinition en
002300*                     composantes annee/mois/jour/heure) pour les
002400*                     controles de periode de Phase-4-5-*.
002500*   08/09/2011  FXM   Ajout de PH-Indices-Table (redefinition des
002600*                     trois indices en table) pour les cumuls de
002700*                     Phase-4-5-statistiques.
002750*   03/08/2026  KR    Ajout de PH-Danger-Colour (code couleur du
002760*                     niveau, pour la fiche detail de
002770*                     Phase-3-4-fiche) - reduction de la zone
002780*                     libre en contrepartie.
002800*
002900* L'article reprend toutes les zones du releve controle
003000* (RELEVE.cpy) : elles sont recopiees ici en toutes lettres (et
003100* non par COPY RELEVE) car l'historique doit rester lisible
003200* isolement, comme le faisait deja l'ancien shop avec ses
003300* articles C-EXO-ENREG / C-IMP-ENREG / C-ANO-ENREG qui reprenaient
003400* chacun l'identite-lieu du contribuable.
003500******************************************************************
003600 01  PH-PREDICTION.
003700
003800*    --- Cle logique (numero sequentiel, pas de RECORD KEY) ---
003900     05  PH-Prediction-Id            PIC 9(7).
004000     05  PH-Prediction-Id-Redef REDEFINES PH-Prediction-Id.
004100         10  PH-Prediction-Id-X      PIC X(07).
004200
004300*    --- Horodatage de la notation ---
004400     05  PH-Timestamp                PIC X(19).
004500*        Format ISO  YYYY-MM-DDTHH:MM:SS
004600     05  PH-Timestamp-Vue REDEFINES PH-Timestamp.
004700         10  PH-Tsv-Annee            PIC X(04).
004800         10  FILLER                  PIC X(01).
004900         10  PH-Tsv-Mois             PIC X(02).
005000         10  FILLER                  PIC X(01).
005100         10  PH-Tsv-Jour             PIC X(02).
005200         10  FILLER                  PIC X(01).
005300         10  PH-Tsv-Heure            PIC X(02).
005400         10  FILLER                  PIC X(01).
005500         10  PH-Tsv-Minute           PIC X(02).
005600         10  FILLER                  PIC X(01).
005700         10  PH-Tsv-Seconde          PIC X(02).
005800
005900*    --- Echo du releve meteo a l'origine de la notation ---
006000     05  PH-Location-Name            PIC X(30).
006100     05  PH-Latitude                 PIC S9(3)V9(4).
006200     05  PH-Longitude                PIC S9(3)V9(4).
006300     05  PH-Temperature              PIC S9(3)V9(1).
006400     05  PH-Humidity                 PIC 9(3)V9(1).
006500     05  PH-Wind-Speed               PIC 9(2)V9(1).
006600     05  PH-Wind-Direction           PIC X(02).
006700     05  PH-Precipitation            PIC 9(3)V9(1).
006800     05  PH-Soil-Moisture            PIC 9(3)V9(1).
006900     05  PH-Vegetation-Moisture      PIC 9(3)V9(1).
007000     05  PH-Vegetation-Type          PIC X(10).
007100
007200*    --- Resultats de la notation (3-NOTATION) ---
007300     05  PH-Nesterov-Index           PIC 9(6)V9(2).
007400     05  PH-Fwi-Index                PIC 9(4)V9(2).
007500     05  PH-Composite-Index          PIC 9(4)V9(2).
007600
007700*    Vue brute des trois indices (Nesterov/FWI/Composite) sur
007800*    les vingt positions qu'ils occupent ensemble - utile pour
007900*    les recopies en bloc de Phase-4-5-statistiques.
008000     05  PH-Indices-Table REDEFINES PH-Nesterov-Index.
008100         10  PH-Indices-Brut         PIC X(20).
008200
008300     05  PH-Danger-Level             PIC X(08).
008400         88  PH-Niveau-Low                VALUE 'LOW     '.
008500         88  PH-Niveau-Medium             VALUE 'MEDIUM  '.
008600         88  PH-Niveau-High               VALUE 'HIGH    '.
008700         88  PH-Niveau-Extreme            VALUE 'EXTREME '.
008800     05  PH-Danger-Level-Text        PIC X(20).
008850     05  PH-Danger-Colour             PIC X(07).
008900
009000*    --- Zone libre, alignement sur 160 comme les anciens
009100*        articles C-* de 160 et quelques positions ---
009200     05  FILLER                      PIC X(07).
