000100******************************************************************
000200* RELVBRUT.cpy
000300* Releve meteo brut (zone de saisie) - article d'entree du job
000400* 2-RELEVES. Les zones obligatoires sont conservees en PIC X
000500* pour permettre le test de "zone a blanc" avant conversion,
000600* comme le controle deja fait sur E-Commune dans les anciens
000700* etats d'anomalies (88 ... VALUE SPACE).
000800******************************************************************
000900 01  RB-RELEVE-BRUT.
001000     05  RB-Lieu.
001100         10  RB-Location-Name        PIC X(30).
001200     05  RB-Position.
001300         10  RB-Latitude             PIC X(08).
001400         10  RB-Longitude            PIC X(08).
001500     05  RB-Mesures-Obligatoires.
001600         10  RB-Temperature          PIC X(05).
001700             88  RB-Temperature-Manquante   VALUE SPACES.
001800         10  RB-Humidity             PIC X(04).
001900             88  RB-Humidity-Manquante      VALUE SPACES.
002000         10  RB-Wind-Speed           PIC X(03).
002100             88  RB-Wind-Speed-Manquant     VALUE SPACES.
002200         10  RB-Precipitation        PIC X(04).
002300             88  RB-Precipitation-Manquante VALUE SPACES.
002400     05  RB-Mesures-Optionnelles.
002500         10  RB-Wind-Direction       PIC X(02).
002600             88  RB-Wind-Direction-Manquante VALUE SPACES.
002700         10  RB-Soil-Moisture        PIC X(04).
002800             88  RB-Soil-Moisture-Manquante  VALUE SPACES.
002900         10  RB-Vegetation-Moisture  PIC X(04).
003000             88  RB-Veg-Moisture-Manquante   VALUE SPACES.
003100         10  RB-Vegetation-Type      PIC X(10).
003200             88  RB-Veg-Type-Manquant        VALUE SPACES.
003300     05  FILLER                      PIC X(18).
