000100******************************************************************
000200* Author:      Marcheix Francois-Xavier
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 03/05/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Statistiques sur la periode glissante des N
000800*              derniers jours (defaut 30) - moyennes et
000900*              repartition par niveau de danger, sur le modele
001000*              du cumul/moyenne par departement de 3-DEPTS.
001100* Tectonics:   cobc
001200******************************************************************
001300* JOURNAL DES MODIFICATIONS
001400*   03/05/2021  FXM  019  Creation - cumul et moyennes (reprise
001500*                         de CALCUL-TAUX de 3-DEPTS).
001600*   14/05/2021  FXM  020  Repartition par niveau de danger (quatre
001700*                         compteurs, cf. STATMETO).
001800*   27/05/2021  KR   021  Calcul de la date limite de la periode
001900*                         par recul jour a jour (le compilo du
002000*                         centre ne fournit pas de fonctions de
002100*                         calendrier intrinseques).
002200*   30/11/1998  FXM  014  Revue passage an 2000 - table des jours
002300*                         de fevrier revue pour les annees
002400*                         bissextiles sur quatre positions.
002410*   03/08/2026  KR   028  Zone de cumul repassee en DISPLAY (le
002420*                         shop n'a jamais pose de zone en COMP-3)
002430*                         et les cinq cumuls elargis a neuf
002440*                         chiffres pour que la vue table reste
002450*                         juste en largeur.
002460*   03/08/2026  KR   032  Zones de travail repassees en W-, le
002470*                         centre n'a jamais pose de prefixe WS-.
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.     5-STATISTIQUES.
002800 AUTHOR.         MARCHEIX FRANCOIS-XAVIER.
002900 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
003000 DATE-WRITTEN.   03/05/2021.
003100 DATE-COMPILED.
003200 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT  F-PARAMETRE ASSIGN TO "5-statistiques.par"
004300         ORGANIZATION LINE SEQUENTIAL.
004400
004500     SELECT  F-HISTORIQUE ASSIGN TO "HISTORIQUE.DAT"
004600         ORGANIZATION LINE SEQUENTIAL.
004700
004800     SELECT  F-STATS ASSIGN TO "5-statistiques.dat"
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005100     SELECT  F-ETAT ASSIGN TO "5-statistiques.txt"
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  F-PARAMETRE.
005900     COPY PARMCTL.
006000
006100 FD  F-HISTORIQUE.
006200     COPY PREDHIST.
006300
006400 FD  F-STATS.
006500     COPY STATMETO.
006600
006700 FD  F-ETAT.
006800 01  F-ETAT-LIGNE                     PIC X(100).
006900
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200
007300 1   FILE-WORKING-MANAGER.
007400     05  FIN-HISTORIQUE               PIC X(01) VALUE SPACE.
007500         88  FF                                 VALUE HIGH-VALUE.
007600     05  FILLER                       PIC X(01) VALUE SPACE.
007700
007800 1   COMPTEURS-MANAGER.
007900     05  W-LUS                       PIC 9(7) COMP VALUE 0.
008000     05  W-RETENUS                   PIC 9(7) COMP VALUE 0.
008100     05  FILLER                       PIC X(01) VALUE SPACE.
008200
008300*    Cumuls intermediaires (plus larges que les zones de la
008400*    moyenne pour eviter tout depassement sur la periode).
008500 1   W-ZONE-CUMUL.
008600     05  W-SOMME-TEMPERATURE         PIC S9(9)V9(2).
008700     05  W-SOMME-HUMIDITE            PIC 9(9)V9(2).
008800     05  W-SOMME-NESTEROV            PIC 9(9)V9(2).
008900     05  W-SOMME-FWI                 PIC 9(9)V9(2).
009000     05  W-SOMME-COMPOSITE           PIC 9(9)V9(2).
009100*    Vue table des cinq cumuls, pour remise a zero groupee en
009200*    debut de job.
009300 1   W-CUMULS-TABLE REDEFINES W-ZONE-CUMUL.
009400     05  W-CUMUL OCCURS 5 TIMES      PIC 9(9)V9(2).
009500
009600*    ---------------------------------------------------------
009700*    Calcul de la date limite de la periode (recul de
009800*    PC-Jours-Periode jours a partir de la date du jour).
009900*    ---------------------------------------------------------
010000 1   W-DATE-JOUR-SYS.
010100     05  W-DJS-ANNEE                 PIC 9(04).
010200     05  W-DJS-MOIS                  PIC 9(02).
010300     05  W-DJS-JOUR                  PIC 9(02).
010400 1   W-DATE-JOUR-SYS-X REDEFINES W-DATE-JOUR-SYS.
010500     05  W-DJSX-TEXTE                PIC X(08).
010600
010700 1   W-DATE-CALCUL.
010800     05  W-ANNEE                     PIC 9(04) COMP.
010900     05  W-MOIS                      PIC 9(02) COMP.
011000     05  W-JOUR                      PIC 9(02) COMP.
011100     05  W-JOURS-DANS-MOIS           PIC 9(02) COMP.
011200     05  W-IDX-JOUR                  PIC 9(03) COMP.
011300     05  W-RESTE-4                   PIC 9(02) COMP.
011400     05  W-RESTE-100                 PIC 9(02) COMP.
011500     05  W-RESTE-400                 PIC 9(02) COMP.
011600     05  W-QUOTIENT                  PIC 9(04) COMP.
011650     05  FILLER                       PIC X(01) VALUE SPACE.
011700
011800 1   W-DATE-LIMITE.
011900     05  W-DL-ANNEE                  PIC 9(04).
012000     05  FILLER                       PIC X(01) VALUE "-".
012100     05  W-DL-MOIS                   PIC 9(02).
012200     05  FILLER                       PIC X(01) VALUE "-".
012300     05  W-DL-JOUR                   PIC 9(02).
012400     05  FILLER                       PIC X(10) VALUE "T00:00:00".
012500
012600 1   W-RAPPORT-LIGNE.
012700     05  W-RL-LIBELLE                PIC X(28).
012800     05  FILLER                       PIC X(02) VALUE ": ".
012900     05  W-RL-VALEUR                 PIC X(70).
013000
013100******************************************************************
013200 PROCEDURE DIVISION.
013300
013400 100-MAIN-PROCEDURE.
013500     INITIALIZE W-ZONE-CUMUL
013600     INITIALIZE SM-STATISTIQUE
013700
013800     OPEN INPUT F-PARAMETRE
013900     READ F-PARAMETRE
014000     CLOSE F-PARAMETRE
014100
014200     IF PC-Jours-Periode = 0
014300         MOVE 30 TO PC-Jours-Periode
014400     END-IF
014500
014600     PERFORM 150-CALCULER-DATE-LIMITE
014700         THRU 150-CALCULER-DATE-LIMITE-EXIT
014800
014900     OPEN INPUT F-HISTORIQUE
015000
015100     PERFORM 200-LIRE-ET-CUMULER THRU 200-LIRE-ET-CUMULER-EXIT
015200         UNTIL FF
015300
015400     CLOSE F-HISTORIQUE
015500
015600     PERFORM 400-CALCULER-MOYENNES THRU 400-CALCULER-MOYENNES-EXIT
015700
015800     OPEN OUTPUT F-STATS F-ETAT
015900     WRITE SM-STATISTIQUE
016000     PERFORM 500-IMPRIMER-RAPPORT THRU 500-IMPRIMER-RAPPORT-EXIT
016100     CLOSE F-STATS F-ETAT
016200
016300     DISPLAY "5-STATISTIQUES - LUS     : " W-LUS
016400     DISPLAY "5-STATISTIQUES - RETENUS : " W-RETENUS
016500     STOP RUN.
016600
016700******************************************************************
016800*    DATE LIMITE = DATE DU JOUR MOINS PC-JOURS-PERIODE JOURS,
016900*    CALCULEE PAR RECUL JOUR A JOUR (PAS DE FONCTION CALENDAIRE
017000*    INTRINSEQUE DISPONIBLE SUR LE COMPILO DU CENTRE).
017100 150-CALCULER-DATE-LIMITE.
017200     ACCEPT W-DJSX-TEXTE FROM DATE YYYYMMDD
017300     MOVE W-DJS-ANNEE TO W-ANNEE
017400     MOVE W-DJS-MOIS  TO W-MOIS
017500     MOVE W-DJS-JOUR  TO W-JOUR
017600
017700     PERFORM 160-RECULER-UN-JOUR THRU 160-RECULER-UN-JOUR-EXIT
017800         VARYING W-IDX-JOUR FROM 1 BY 1
017900         UNTIL W-IDX-JOUR > PC-Jours-Periode
018000
018100     MOVE W-ANNEE TO W-DL-ANNEE
018200     MOVE W-MOIS  TO W-DL-MOIS
018300     MOVE W-JOUR  TO W-DL-JOUR
018400     .
018500 150-CALCULER-DATE-LIMITE-EXIT.
018600     EXIT.
018700
018800 160-RECULER-UN-JOUR.
018900     SUBTRACT 1 FROM W-JOUR
019000     IF W-JOUR < 1
019100         SUBTRACT 1 FROM W-MOIS
019200         IF W-MOIS < 1
019300             MOVE 12 TO W-MOIS
019400             SUBTRACT 1 FROM W-ANNEE
019500         END-IF
019600         PERFORM 170-JOURS-DU-MOIS THRU 170-JOURS-DU-MOIS-EXIT
019700         MOVE W-JOURS-DANS-MOIS TO W-JOUR
019800     END-IF
019900     .
020000 160-RECULER-UN-JOUR-EXIT.
020100     EXIT.
020200
020300*    TABLE DES JOURS PAR MOIS - FEVRIER TRAITE A PART POUR LES
020400*    ANNEES BISSEXTILES (DIVISIBLE PAR 4, SAUF SIECLE NON
020500*    DIVISIBLE PAR 400).
020600 170-JOURS-DU-MOIS.
020700     EVALUATE W-MOIS
020800         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
020900             MOVE 31 TO W-JOURS-DANS-MOIS
021000         WHEN 4 WHEN 6 WHEN 9 WHEN 11
021100             MOVE 30 TO W-JOURS-DANS-MOIS
021200         WHEN 2
021300             DIVIDE W-ANNEE BY 4   GIVING W-QUOTIENT
021400                 REMAINDER W-RESTE-4
021500             DIVIDE W-ANNEE BY 100 GIVING W-QUOTIENT
021600                 REMAINDER W-RESTE-100
021700             DIVIDE W-ANNEE BY 400 GIVING W-QUOTIENT
021800                 REMAINDER W-RESTE-400
021900             IF (W-RESTE-4 = 0 AND W-RESTE-100 NOT = 0)
022000                 OR W-RESTE-400 = 0
022100                 MOVE 29 TO W-JOURS-DANS-MOIS
022200             ELSE
022300                 MOVE 28 TO W-JOURS-DANS-MOIS
022400             END-IF
022500     END-EVALUATE
022600     .
022700 170-JOURS-DU-MOIS-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100*    CUMUL DES PREVISIONS DE LA PERIODE (HORODATAGE NON
023200*    ANTERIEUR A LA DATE LIMITE).
023300 200-LIRE-ET-CUMULER.
023400     READ F-HISTORIQUE
023500         AT END
023600             SET FF TO TRUE
023700         NOT AT END
023800             ADD 1 TO W-LUS
023900             IF PH-Timestamp NOT < W-DATE-LIMITE
024000                 ADD 1 TO SM-Total-Count
024100                 ADD 1 TO W-RETENUS
024200                 ADD PH-Temperature     TO W-SOMME-TEMPERATURE
024300                 ADD PH-Humidity        TO W-SOMME-HUMIDITE
024400                 ADD PH-Nesterov-Index  TO W-SOMME-NESTEROV
024500                 ADD PH-Fwi-Index       TO W-SOMME-FWI
024600                 ADD PH-Composite-Index TO W-SOMME-COMPOSITE
024700                 EVALUATE TRUE
024800                     WHEN PH-Niveau-Low
024900                         ADD 1 TO SM-Low-Count
025000                     WHEN PH-Niveau-Medium
025100                         ADD 1 TO SM-Medium-Count
025200                     WHEN PH-Niveau-High
025300                         ADD 1 TO SM-High-Count
025400                     WHEN OTHER
025500                         ADD 1 TO SM-Extreme-Count
025600                 END-EVALUATE
025700             END-IF
025800     END-READ
025900     .
026000 200-LIRE-ET-CUMULER-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400*    MOYENNES ARRONDIES (ARRONDI COMMERCIAL - CLAUSE ROUNDED).
026500 400-CALCULER-MOYENNES.
026600     IF SM-Total-Count > 0
026700         COMPUTE SM-Avg-Temperature ROUNDED =
026800             W-SOMME-TEMPERATURE / SM-Total-Count
026900         COMPUTE SM-Avg-Humidity ROUNDED =
027000             W-SOMME-HUMIDITE / SM-Total-Count
027100         COMPUTE SM-Avg-Nesterov ROUNDED =
027200             W-SOMME-NESTEROV / SM-Total-Count
027300         COMPUTE SM-Avg-Fwi ROUNDED =
027400             W-SOMME-FWI / SM-Total-Count
027500         COMPUTE SM-Avg-Composite ROUNDED =
027600             W-SOMME-COMPOSITE / SM-Total-Count
027700     END-IF
027800     .
027900 400-CALCULER-MOYENNES-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300 500-IMPRIMER-RAPPORT.
028400     MOVE "STATISTIQUES DANGER INCENDIE - PERIODE" TO F-ETAT-LIGNE
028500     WRITE F-ETAT-LIGNE
028600
028700     MOVE "Nombre de jours"          TO W-RL-LIBELLE
028800     MOVE PC-Jours-Periode           TO W-RL-VALEUR
028900     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
029000
029100     MOVE "Previsions retenues"      TO W-RL-LIBELLE
029200     MOVE SM-Total-Count             TO W-RL-VALEUR
029300     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
029400
029500     MOVE "Temperature moyenne"      TO W-RL-LIBELLE
029600     MOVE SM-Avg-Temperature         TO W-RL-VALEUR
029700     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
029800
029900     MOVE "Humidite moyenne"         TO W-RL-LIBELLE
030000     MOVE SM-Avg-Humidity            TO W-RL-VALEUR
030100     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
030200
030300     MOVE "Nesterov moyen"           TO W-RL-LIBELLE
030400     MOVE SM-Avg-Nesterov            TO W-RL-VALEUR
030500     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
030600
030700     MOVE "FWI moyen"                TO W-RL-LIBELLE
030800     MOVE SM-Avg-Fwi                 TO W-RL-VALEUR
030900     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
031000
031100     MOVE "Composite moyen"          TO W-RL-LIBELLE
031200     MOVE SM-Avg-Composite           TO W-RL-VALEUR
031300     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
031400
031500     MOVE "Niveau LOW"               TO W-RL-LIBELLE
031600     MOVE SM-Low-Count                TO W-RL-VALEUR
031700     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
031800
031900     MOVE "Niveau MEDIUM"            TO W-RL-LIBELLE
032000     MOVE SM-Medium-Count             TO W-RL-VALEUR
032100     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
032200
032300     MOVE "Niveau HIGH"              TO W-RL-LIBELLE
032400     MOVE SM-High-Count               TO W-RL-VALEUR
032500     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
032600
032700     MOVE "Niveau EXTREME"           TO W-RL-LIBELLE
032800     MOVE SM-Extreme-Count            TO W-RL-VALEUR
032900     PERFORM 510-ECRIRE-LIGNE THRU 510-ECRIRE-LIGNE-EXIT
033000     .
033100 500-IMPRIMER-RAPPORT-EXIT.
033200     EXIT.
033300
033400 510-ECRIRE-LIGNE.
033500     MOVE W-RAPPORT-LIGNE TO F-ETAT-LIGNE
033600     WRITE F-ETAT-LIGNE
033700     .
033800 510-ECRIRE-LIGNE-EXIT.
033900     EXIT.
034000******************************************************************
