000100******************************************************************
000200* RELEVE.cpy
000300* Releve meteo controle (zones numeriques, defauts appliques).
000400* Article intermediaire ecrit par 2-RELEVES et lu par
000500* 3-NOTATION, sur le modele du fichier "3-communes.dat" que
000600* 2-COMMUNES produisait pour 3-COMMUNES dans l'ancien batch.
000700******************************************************************
000800 01  RV-RELEVE.
000900     05  RV-Location-Name            PIC X(30).
001000     05  RV-Position.
001100         10  RV-Latitude             PIC S9(3)V9(4).
001200         10  RV-Longitude            PIC S9(3)V9(4).
001300     05  RV-Mesures.
001400         10  RV-Temperature          PIC S9(3)V9(1).
001500         10  RV-Humidity             PIC 9(3)V9(1).
001600         10  RV-Wind-Speed           PIC 9(2)V9(1).
001700         10  RV-Wind-Direction       PIC X(02).
001800         10  RV-Precipitation        PIC 9(3)V9(1).
001900         10  RV-Soil-Moisture        PIC 9(3)V9(1).
002000         10  RV-Vegetation-Moisture  PIC 9(3)V9(1).
002100         10  RV-Vegetation-Type      PIC X(10).
002200     05  RV-Vegetation-Redef REDEFINES RV-Vegetation-Type.
002300         10  RV-Veg-Type-3           PIC X(03).
002400         10  FILLER                  PIC X(07).
002500     05  FILLER                      PIC X(20).
