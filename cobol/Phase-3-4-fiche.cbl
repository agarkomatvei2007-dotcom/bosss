000100******************************************************************
000200* Author:      Ropital Kevin
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 28/04/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Fiche detaillee d'une prevision (recherche par
000800*              numero sur l'historique sequentiel) et liste des
000900*              recommandations associees au niveau de danger.
001000* Tectonics:   cobc
001100******************************************************************
001200* JOURNAL DES MODIFICATIONS
001300*   28/04/2021  KR   018  Creation - recherche par balayage
001400*                         (pas d'index sur l'historique).
001500*   11/05/2021  FXM  021  Ajout des quatre listes de
001600*                         recommandations (bas/moyen/eleve/
001700*                         extreme).
001800*   30/11/1998  FXM  014  Revue passage an 2000.
001900*   04/02/2009  KR   022  Fiche "non trouve" quand le numero de
002000*                         prevision est absent de l'historique.
002010*   03/08/2026  KR   026  Fiche completee : latitude, longitude,
002020*                         direction du vent, humidite du sol,
002030*                         code niveau brut et couleur du niveau -
002040*                         il manquait des zones de l'article.
002050*   03/08/2026  KR   027  Zones de travail repassees en W-, le
002060*                         centre n'a jamais pose de prefixe WS-.
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     4-FICHE.
002400 AUTHOR.         ROPITAL KEVIN.
002500 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
002600 DATE-WRITTEN.   28/04/2021.
002700 DATE-COMPILED.
002800 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT  F-PARAMETRE ASSIGN TO "4-fiche.par"
003900         ORGANIZATION LINE SEQUENTIAL.
004000
004100     SELECT  F-HISTORIQUE ASSIGN TO "HISTORIQUE.DAT"
004200         ORGANIZATION LINE SEQUENTIAL.
004300
004400     SELECT  F-ETAT ASSIGN TO "4-fiche.txt"
004500         ORGANIZATION LINE SEQUENTIAL.
004600
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  F-PARAMETRE.
005200     COPY PARMCTL.
005300
005400 FD  F-HISTORIQUE.
005500     COPY PREDHIST.
005600
005700 FD  F-ETAT.
005800 01  F-ETAT-LIGNE                     PIC X(100).
005900
006000******************************************************************
006100 WORKING-STORAGE SECTION.
006200
006300 1   FILE-WORKING-MANAGER.
006400     05  FIN-HISTORIQUE               PIC X(01) VALUE SPACE.
006500         88  FF                                 VALUE HIGH-VALUE.
006600     05  FILLER                       PIC X(01) VALUE SPACE.
006700
006800 1   W-INDICATEURS.
006900     05  W-TROUVE-SW                 PIC X(01) VALUE "N".
007000         88  W-TROUVE                      VALUE "O".
007100     05  W-NB-LIGNES                 PIC 9(1)  COMP VALUE 0.
007200     05  W-IDX                       PIC 9(1)  COMP VALUE 0.
007300     05  FILLER                       PIC X(01) VALUE SPACE.
007400
007500*    ---------------------------------------------------------
007600*    Recommandations fixes par niveau de danger - quatre blocs,
007700*    chacun redefini en table de lignes pour impression.
007800*    ---------------------------------------------------------
007900 1   W-RECO-LOW-B.
008000     05  FILLER PIC X(60) VALUE "Situation normale.".
008100     05  FILLER PIC X(60) VALUE "Poursuivre la surveillance de rou
008200-    "tine.".
008300     05  FILLER PIC X(60) VALUE "Maintenir le dispositif de veille
008400-    " standard.".
008500 1   W-RECO-LOW-T REDEFINES W-RECO-LOW-B.
008600     05  W-RL-LIGNE OCCURS 3 TIMES   PIC X(60).
008700
008800 1   W-RECO-MEDIUM-B.
008900     05  FILLER PIC X(60) VALUE "Renforcer les patrouilles foresti
009000-    "eres.".
009100     05  FILLER PIC X(60) VALUE "Controler l'etat de marche du mat
009200-    "eriel de lutte.".
009300     05  FILLER PIC X(60) VALUE "Restreindre les feux ouverts en z
009400-    "one forestiere.".
009500     05  FILLER PIC X(60) VALUE "Informer le public des precaution
009600-    "s a prendre.".
009700 1   W-RECO-MEDIUM-T REDEFINES W-RECO-MEDIUM-B.
009800     05  W-RM-LIGNE OCCURS 4 TIMES   PIC X(60).
009900
010000 1   W-RECO-HIGH-B.
010100     05  FILLER PIC X(60) VALUE "Appliquer le regime special de pr
010200-    "evention incendie.".
010300     05  FILLER PIC X(60) VALUE "Interdire l'acces du public aux f
010400-    "orets.".
010500     05  FILLER PIC X(60) VALUE "Organiser les tours de garde des
010600-    "equipes de lutte.".
010700     05  FILLER PIC X(60) VALUE "Preparer le materiel pour une int
010800-    "ervention rapide.".
010900     05  FILLER PIC X(60) VALUE "Renforcer les patrouilles aerienn
011000-    "es.".
011100 1   W-RECO-HIGH-T REDEFINES W-RECO-HIGH-B.
011200     05  W-RH-LIGNE OCCURS 5 TIMES   PIC X(60).
011300
011400 1   W-RECO-EXTREME-B.
011500     05  FILLER PIC X(60) VALUE "ALERTE - DANGER INCENDIE EXTREME.
011600-    "".
011700     05  FILLER PIC X(60) VALUE "Declarer le regime d'urgence.".
011800     05  FILLER PIC X(60) VALUE "Interdire tout travail en zone fo
011900-    "restiere.".
012000     05  FILLER PIC X(60) VALUE "Mobiliser l'ensemble des forces d
012100-    "e lutte.".
012200     05  FILLER PIC X(60) VALUE "Preparer l'evacuation des habitat
012300-    "ions proches des forets.".
012400     05  FILLER PIC X(60) VALUE "Alerter tous les services d'urgen
012500-    "ce.".
012600     05  FILLER PIC X(60) VALUE "Organiser une garde permanente 24
012700-    "h/24.".
012800 1   W-RECO-EXTREME-T REDEFINES W-RECO-EXTREME-B.
012900     05  W-RE-LIGNE OCCURS 7 TIMES   PIC X(60).
013000
013100 1   W-LIGNE-LIBELLEE.
013200     05  W-LL-LIBELLE                PIC X(28).
013300     05  FILLER                       PIC X(02) VALUE ": ".
013400     05  W-LL-VALEUR                 PIC X(70).
013500
013600******************************************************************
013700 PROCEDURE DIVISION.
013800
013900 100-MAIN-PROCEDURE.
014000     OPEN INPUT F-PARAMETRE
014100     READ F-PARAMETRE
014200     CLOSE F-PARAMETRE
014300
014400     OPEN INPUT  F-HISTORIQUE
014500     OPEN OUTPUT F-ETAT
014600
014700     PERFORM 200-RECHERCHE-FICHE THRU 200-RECHERCHE-FICHE-EXIT
014800         UNTIL FF OR W-TROUVE
014900
015000     CLOSE F-HISTORIQUE
015100
015200     IF W-TROUVE
015300         PERFORM 400-IMPRIMER-FICHE THRU 400-IMPRIMER-FICHE-EXIT
015400         PERFORM 300-RECOMMANDATIONS
015500             THRU 300-RECOMMANDATIONS-EXIT
015600     ELSE
015700         MOVE "Prevision non trouvee" TO F-ETAT-LIGNE
015800         WRITE F-ETAT-LIGNE
015900     END-IF
016000
016100     CLOSE F-ETAT
016200     STOP RUN.
016300
016400******************************************************************
016500*    RECHERCHE PAR BALAYAGE DU NUMERO DE PREVISION (PAS D'INDEX
016600*    SUR LE FICHIER SEQUENTIEL - CF. REGLE PREDICTION-HISTORY).
016700 200-RECHERCHE-FICHE.
016800     READ F-HISTORIQUE
016900         AT END
017000             SET FF TO TRUE
017100         NOT AT END
017200             IF PH-Prediction-Id = PC-Prediction-Id
017300                 SET W-TROUVE TO TRUE
017400             END-IF
017500     END-READ
017600     .
017700 200-RECHERCHE-FICHE-EXIT.
017800     EXIT.
017900
018000******************************************************************
018100*    FICHE - UNE LIGNE LIBELLEE PAR ZONE DE LA PREVISION
018200 400-IMPRIMER-FICHE.
018300     MOVE "FICHE DE PREVISION INCENDIE" TO F-ETAT-LIGNE
018400     WRITE F-ETAT-LIGNE
018500
018600     MOVE "Numero prevision"   TO W-LL-LIBELLE
018700     MOVE PH-Prediction-Id-X   TO W-LL-VALEUR
018800     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
018900
019000     MOVE "Horodatage"         TO W-LL-LIBELLE
019100     MOVE PH-Timestamp         TO W-LL-VALEUR
019200     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
019300
019400     MOVE "Lieu"               TO W-LL-LIBELLE
019500     MOVE PH-Location-Name    TO W-LL-VALEUR
019600     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
019610
019620     MOVE "Latitude"           TO W-LL-LIBELLE
019630     MOVE PH-Latitude          TO W-LL-VALEUR
019640     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
019650
019660     MOVE "Longitude"          TO W-LL-LIBELLE
019670     MOVE PH-Longitude         TO W-LL-VALEUR
019680     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
019690
019800     MOVE "Temperature"        TO W-LL-LIBELLE
019900     MOVE PH-Temperature       TO W-LL-VALEUR
020000     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
020100
020200     MOVE "Humidite"           TO W-LL-LIBELLE
020300     MOVE PH-Humidity          TO W-LL-VALEUR
020400     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
020500
020600     MOVE "Vent"               TO W-LL-LIBELLE
020700     MOVE PH-Wind-Speed        TO W-LL-VALEUR
020800     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
020810
020820     MOVE "Direction du vent"  TO W-LL-LIBELLE
020830     MOVE PH-Wind-Direction    TO W-LL-VALEUR
020840     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
020900
021000     MOVE "Precipitation"      TO W-LL-LIBELLE
021100     MOVE PH-Precipitation     TO W-LL-VALEUR
021200     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
021210
021220     MOVE "Humidite du sol"    TO W-LL-LIBELLE
021230     MOVE PH-Soil-Moisture     TO W-LL-VALEUR
021240     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
021300
021400     MOVE "Humidite vegetation" TO W-LL-LIBELLE
021500     MOVE PH-Vegetation-Moisture TO W-LL-VALEUR
021600     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
021700
021800     MOVE "Type de vegetation" TO W-LL-LIBELLE
021900     MOVE PH-Vegetation-Type   TO W-LL-VALEUR
022000     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
022100
022200     MOVE "Indice Nesterov"    TO W-LL-LIBELLE
022300     MOVE PH-Nesterov-Index    TO W-LL-VALEUR
022400     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
022500
022600     MOVE "Indice FWI"         TO W-LL-LIBELLE
022700     MOVE PH-Fwi-Index         TO W-LL-VALEUR
022800     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
022900
023000     MOVE "Indice composite"   TO W-LL-LIBELLE
023100     MOVE PH-Composite-Index   TO W-LL-VALEUR
023200     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
023300
023400     MOVE "Niveau de danger"   TO W-LL-LIBELLE
023500     MOVE PH-Danger-Level-Text TO W-LL-VALEUR
023600     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
023610
023620     MOVE "Code niveau"        TO W-LL-LIBELLE
023630     MOVE PH-Danger-Level      TO W-LL-VALEUR
023640     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
023650
023660     MOVE "Couleur niveau"     TO W-LL-LIBELLE
023670     MOVE PH-Danger-Colour     TO W-LL-VALEUR
023680     PERFORM 410-ECRIRE-LIGNE THRU 410-ECRIRE-LIGNE-EXIT
023700     .
023800 400-IMPRIMER-FICHE-EXIT.
023900     EXIT.
024000
024100 410-ECRIRE-LIGNE.
024200     MOVE W-LIGNE-LIBELLEE TO F-ETAT-LIGNE
024300     WRITE F-ETAT-LIGNE
024400     .
024500 410-ECRIRE-LIGNE-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*    RECOMMANDATIONS DU NIVEAU DE DANGER DE LA FICHE TROUVEE
025000 300-RECOMMANDATIONS.
025100     MOVE "Recommandations :" TO F-ETAT-LIGNE
025200     WRITE F-ETAT-LIGNE
025300
025400     EVALUATE TRUE
025500         WHEN PH-Niveau-Low
025600             MOVE 3 TO W-NB-LIGNES
025700             PERFORM 310-LIGNE-LOW THRU 310-LIGNE-LOW-EXIT
025800                 VARYING W-IDX FROM 1 BY 1
025900                 UNTIL W-IDX > W-NB-LIGNES
026000         WHEN PH-Niveau-Medium
026100             MOVE 4 TO W-NB-LIGNES
026200             PERFORM 320-LIGNE-MEDIUM THRU 320-LIGNE-MEDIUM-EXIT
026300                 VARYING W-IDX FROM 1 BY 1
026400                 UNTIL W-IDX > W-NB-LIGNES
026500         WHEN PH-Niveau-High
026600             MOVE 5 TO W-NB-LIGNES
026700             PERFORM 330-LIGNE-HIGH THRU 330-LIGNE-HIGH-EXIT
026800                 VARYING W-IDX FROM 1 BY 1
026900                 UNTIL W-IDX > W-NB-LIGNES
027000         WHEN OTHER
027100             MOVE 7 TO W-NB-LIGNES
027200             PERFORM 340-LIGNE-EXTREME THRU 340-LIGNE-EXTREME-EXIT
027300                 VARYING W-IDX FROM 1 BY 1
027400                 UNTIL W-IDX > W-NB-LIGNES
027500     END-EVALUATE
027600     .
027700 300-RECOMMANDATIONS-EXIT.
027800     EXIT.
027900
028000 310-LIGNE-LOW.
028100     MOVE W-RL-LIGNE(W-IDX) TO F-ETAT-LIGNE
028200     WRITE F-ETAT-LIGNE
028300     .
028400 310-LIGNE-LOW-EXIT.
028500     EXIT.
028600
028700 320-LIGNE-MEDIUM.
028800     MOVE W-RM-LIGNE(W-IDX) TO F-ETAT-LIGNE
028900     WRITE F-ETAT-LIGNE
029000     .
029100 320-LIGNE-MEDIUM-EXIT.
029200     EXIT.
029300
029400 330-LIGNE-HIGH.
029500     MOVE W-RH-LIGNE(W-IDX) TO F-ETAT-LIGNE
029600     WRITE F-ETAT-LIGNE
029700     .
029800 330-LIGNE-HIGH-EXIT.
029900     EXIT.
030000
030100 340-LIGNE-EXTREME.
030200     MOVE W-RE-LIGNE(W-IDX) TO F-ETAT-LIGNE
030300     WRITE F-ETAT-LIGNE
030400     .
030500 340-LIGNE-EXTREME-EXIT.
030600     EXIT.
030700******************************************************************
