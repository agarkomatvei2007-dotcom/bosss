000100******************************************************************
000200* Author:      Marcheix Francois-Xavier
000300* Installation: DRFIP - Centre de traitement incendie
000400* Date-Written: 22/04/2021
000500* Date-Compiled:
000600* Security:    Usage interne DRFIP - diffusion restreinte
000700* Purpose:     Controle et defauts du releve meteo brut avant
000800*              notation (job 1 de la chaine de notation incendie)
000900* Tectonics:   cobc
001000******************************************************************
001100* JOURNAL DES MODIFICATIONS
001200*   22/04/2021  FXM  001  Creation - controle des 4 zones
001300*                         obligatoires, reprise de l'idee du
001400*                         88 ... VALUE SPACE deja utilise sur
001500*                         E-Commune dans les anciens etats
001600*                         d'anomalies.
001700*   30/04/2021  FXM  004  Application des defauts (vent N,
001800*                         sol 50.0, vegetation 100.0/MIXED).
001900*   17/05/2021  KR   007  Ajout du compte-rendu des zones
002000*                         manquantes sur l'etat de rejet.
002100*   08/06/2021  FXM  011  Compteurs de lus/retenus/rejetes
002200*                         passes en COMP (demande revue code).
002300*   29/12/1998  FXM  014  Revue passage an 2000 - aucune zone
002400*                         annee sur 2 positions dans ce programme.
002500*   14/03/2006  KR   019  Alignement FILLER de fin d'article
002600*                         RELVBRUT apres extension du gisement.
002610*   03/08/2026  KR   020  Zones de travail repassees en W- (le
002620*                         prefixe WS- n'est pas un usage du
002630*                         centre) ; W-SUBSCRIPT retire, pose et
002640*                         jamais relu.
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.     2-RELEVES.
003000 AUTHOR.         MARCHEIX FRANCOIS-XAVIER.
003100 INSTALLATION.   DRFIP-CENTRE-TRAITEMENT-INCENDIE.
003200 DATE-WRITTEN.   22/04/2021.
003300 DATE-COMPILED.
003400 SECURITY.       USAGE INTERNE DRFIP - DIFFUSION RESTREINTE.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400*    Releve meteo brut, tel que depose par le collecteur
004500     SELECT  F-RELEVES ASSIGN TO "1-releves.dat"
004600         ORGANIZATION LINE SEQUENTIAL.
004700
004800*    Releve controle, defauts appliques, pret pour la notation
004900     SELECT  F-RELEVES-CTRL ASSIGN TO "2-releves.dat"
005000         ORGANIZATION LINE SEQUENTIAL.
005100
005200*    Etat des rejets (zones obligatoires manquantes)
005300     SELECT  F-ETAT ASSIGN TO "2-rejets.txt"
005400         ORGANIZATION LINE SEQUENTIAL.
005500
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  F-RELEVES.
006100     COPY RELVBRUT.
006200
006300 FD  F-RELEVES-CTRL.
006400     COPY RELEVE.
006500
006600 FD  F-ETAT.
006700 01  F-ETAT-LIGNE                    PIC X(100).
006800
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100
007200 1   FILE-WORKING-MANAGER.
007300* ++===                                fin article rencontre ===++
007400     05  FIN-ENREG                   PIC  X(01) VALUE SPACE.
007500         88  FF                                 VALUE HIGH-VALUE.
007600     05  FILLER                      PIC  X(01) VALUE SPACE.
007700
007800 1   COMPTEURS-MANAGER.
007900     05  W-LUS                      PIC 9(7)  COMP VALUE 0.
008000     05  W-RETENUS                  PIC 9(7)  COMP VALUE 0.
008100     05  W-REJETES                  PIC 9(7)  COMP VALUE 0.
008200     05  W-NB-MANQUANTES            PIC 9(1)  COMP VALUE 0.
008250     05  FILLER                      PIC X(01) VALUE SPACE.
008300
008400*    Liste des libelles de zones obligatoires, pour l'etat de
008500*    rejet - redefinition en ligne imprimable des quatre noms.
008600 1   W-ZONES-OBLIGATOIRES.
008700     05  W-ZO-NOM OCCURS 4 TIMES    PIC X(15) VALUE SPACES.
008800 1   W-ZONES-OBLIGATOIRES-LIGNE REDEFINES W-ZONES-OBLIGATOIRES.
008900     05  W-ZOL-TEXTE                PIC X(60).
009000
009100 1   W-LIBELLES-ZONES.
009200     05  FILLER PIC X(15) VALUE "TEMPERATURE".
009300     05  FILLER PIC X(15) VALUE "HUMIDITY".
009400     05  FILLER PIC X(15) VALUE "WIND_SPEED".
009500     05  FILLER PIC X(15) VALUE "PRECIPITATION".
009600 1   W-LIBELLES-ZONES-TAB REDEFINES W-LIBELLES-ZONES.
009700     05  W-LIB-NOM OCCURS 4 TIMES   PIC X(15).
009800
009900 1   W-INDICATEURS.
010000     05  W-RELEVE-VALIDE-SW         PIC X(01) VALUE "O".
010100         88  W-RELEVE-VALIDE             VALUE "O".
010200         88  W-RELEVE-INVALIDE           VALUE "N".
010350     05  FILLER                      PIC X(01) VALUE SPACE.
010400
010500 1   W-REJET-LIGNE.
010600     05  W-RJ-NUMERO-LU             PIC Z(6)9.
010700     05  FILLER                      PIC X(02) VALUE " - ".
010800     05  W-RJ-TEXTE                 PIC X(91).
010900
011000******************************************************************
011100 PROCEDURE DIVISION.
011200
011300 100-MAIN-PROCEDURE.
011400     MOVE W-LIBELLES-ZONES-TAB TO W-ZONES-OBLIGATOIRES
011500     OPEN INPUT  F-RELEVES
011600     OPEN OUTPUT F-RELEVES-CTRL F-ETAT
011700
011800     MOVE "Rejets de controle des releves meteo" TO F-ETAT-LIGNE
011900     WRITE F-ETAT-LIGNE
012000
012100     PERFORM 120-LIRE-ET-TRAITER THRU 120-LIRE-ET-TRAITER-EXIT
012200         UNTIL FF
012300
012400     CLOSE F-RELEVES F-RELEVES-CTRL F-ETAT
012500
012600     PERFORM 900-BILAN THRU 900-BILAN-EXIT
012700
012800     PERFORM FIN-PGM
012900     .
013000
013100 120-LIRE-ET-TRAITER.
013200     READ F-RELEVES
013300         AT END
013400             SET FF TO TRUE
013500         NOT AT END
013600             ADD 1 TO W-LUS
013700             PERFORM 200-CONTROLE-CHAMPS
013800                 THRU 200-CONTROLE-CHAMPS-EXIT
013900             IF W-RELEVE-VALIDE
014000                 ADD 1 TO W-RETENUS
014100                 PERFORM 300-DEFAUTS THRU 300-DEFAUTS-EXIT
014200                 PERFORM 700-CONVERTIR THRU 700-CONVERTIR-EXIT
014300                 WRITE RV-RELEVE
014400             ELSE
014500                 ADD 1 TO W-REJETES
014600                 PERFORM 250-SIGNALER-REJET
014700                     THRU 250-SIGNALER-REJET-EXIT
014800             END-IF
014900     END-READ
015000     .
015100 120-LIRE-ET-TRAITER-EXIT.
015200     EXIT.
015300
015400******************************************************************
015500*    CONTROLE DES ZONES OBLIGATOIRES (temperature, humidite,
015600*    vent, precipitation) - un article avec une seule zone
015700*    manquante est deja rejete.
015800 200-CONTROLE-CHAMPS.
015900     SET W-RELEVE-VALIDE  TO TRUE
016000     MOVE 0 TO W-NB-MANQUANTES
016200
016300     IF RB-Temperature-Manquante
016400         SET W-RELEVE-INVALIDE TO TRUE
016500         ADD 1 TO W-NB-MANQUANTES
016700         MOVE W-LIB-NOM(1) TO W-ZO-NOM(W-NB-MANQUANTES)
016800     END-IF
016900     IF RB-Humidity-Manquante
017000         SET W-RELEVE-INVALIDE TO TRUE
017100         ADD 1 TO W-NB-MANQUANTES
017200         MOVE W-LIB-NOM(2) TO W-ZO-NOM(W-NB-MANQUANTES)
017300     END-IF
017400     IF RB-Wind-Speed-Manquant
017500         SET W-RELEVE-INVALIDE TO TRUE
017600         ADD 1 TO W-NB-MANQUANTES
017700         MOVE W-LIB-NOM(3) TO W-ZO-NOM(W-NB-MANQUANTES)
017800     END-IF
017900     IF RB-Precipitation-Manquante
018000         SET W-RELEVE-INVALIDE TO TRUE
018100         ADD 1 TO W-NB-MANQUANTES
018200         MOVE W-LIB-NOM(4) TO W-ZO-NOM(W-NB-MANQUANTES)
018300     END-IF
018400     .
018500 200-CONTROLE-CHAMPS-EXIT.
018600     EXIT.
018700
018800 250-SIGNALER-REJET.
018900     MOVE W-LUS TO W-RJ-NUMERO-LU
019000     MOVE W-ZONES-OBLIGATOIRES-LIGNE TO W-RJ-TEXTE
019100     MOVE W-REJET-LIGNE TO F-ETAT-LIGNE
019200     WRITE F-ETAT-LIGNE
019300     MOVE SPACES TO W-ZONES-OBLIGATOIRES
019400     .
019500 250-SIGNALER-REJET-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900*    DEFAUTS : vent N, sol 50.0, vegetation 100.0 / MIXED
020000 300-DEFAUTS.
020100     IF RB-Wind-Direction-Manquante
020200         MOVE "N " TO RB-Wind-Direction
020300     END-IF
020400     IF RB-Soil-Moisture-Manquante
020500         MOVE "0500" TO RB-Soil-Moisture
020600     END-IF
020700     IF RB-Veg-Moisture-Manquante
020800         MOVE "1000" TO RB-Vegetation-Moisture
020900     END-IF
021000     IF RB-Veg-Type-Manquant
021100         MOVE "MIXED     " TO RB-Vegetation-Type
021200     END-IF
021300     .
021400 300-DEFAUTS-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800*    CONVERSION DES ZONES BRUTES EN ZONES NUMERIQUES CONTROLEES
021900 700-CONVERTIR.
022000     INITIALIZE RV-RELEVE
022100     MOVE RB-Location-Name         TO RV-Location-Name
022200     IF RB-Latitude NOT = SPACES
022300         MOVE RB-Latitude          TO RV-Latitude
022400     END-IF
022500     IF RB-Longitude NOT = SPACES
022600         MOVE RB-Longitude         TO RV-Longitude
022700     END-IF
022800     MOVE RB-Temperature           TO RV-Temperature
022900     MOVE RB-Humidity              TO RV-Humidity
023000     MOVE RB-Wind-Speed            TO RV-Wind-Speed
023100     MOVE RB-Wind-Direction        TO RV-Wind-Direction
023200     MOVE RB-Precipitation         TO RV-Precipitation
023300     MOVE RB-Soil-Moisture         TO RV-Soil-Moisture
023400     MOVE RB-Vegetation-Moisture   TO RV-Vegetation-Moisture
023500     MOVE RB-Vegetation-Type       TO RV-Vegetation-Type
023600     .
023700 700-CONVERTIR-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100 900-BILAN.
024200     MOVE W-LUS TO W-RJ-NUMERO-LU
024300     DISPLAY "2-RELEVES - LUS      : " W-LUS
024400     DISPLAY "2-RELEVES - RETENUS  : " W-RETENUS
024500     DISPLAY "2-RELEVES - REJETES  : " W-REJETES
024600     .
024700 900-BILAN-EXIT.
024800     EXIT.
024900
025000******************************************************************
025100 FIN-PGM.
025200     STOP RUN.
025300******************************************************************
